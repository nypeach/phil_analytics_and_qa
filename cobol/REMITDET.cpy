000100******************************************************************
000200*    COPYBOOK    REMITDET                                       *
000300*    REMITTANCE DETAIL RECORD - CLEARINGHOUSE LAYOUT PLUS THE    *
000400*    PAYER-FOLDER / EFT-NUM / PRACTICE-ID FIELDS ADDED BY THE    *
000500*    ENRICHER STEP.  USED AS-IS (BEFORE ENRICHMENT THE LAST      *
000600*    GROUP IS BLANK) BY EFTCMBN, EFTSCRB, EFTENRCH AND EFTGRP.   *
000700*                                                                *
000800*    02/11/94  JS   ORIGINAL LAYOUT FOR THE COMBINED DETAIL FILE *
000900*    05/06/97  RMH  ADD DESCRIPTION AND POSTING-STS FOR THE      *
001000*                   SCRUBBER PASS-2 INTEREST/PLA MERGE           *
001100*    08/19/99  RMH  Y2K - SVC-DATE REMAINS TEXT, CALLER'S JOB TO *
001200*                   EDIT; NO CHANGE TO PICTURE NEEDED HERE       *
001300*    04/02/08  DLK  ADD PAYER-FOLDER/EFT-NUM/PRACTICE-ID GROUP   *
001400*                   FOR THE NEW ENRICHER STEP (TICKET EFT-0118) *
001500*    11/17/16  TPW  ADD SIGN-BYTE REDEFINES ON THE THREE AMOUNT  *
001600*                   FIELDS SO AMTPARS CAN TEST THE LEADING SIGN  *
001700*                   WITHOUT A REFERENCE MODIFICATION ON EVERY    *
001800*                   CALL (TICKET EFT-2137)                      *
001900******************************************************************
002000 01  REMIT-DETAIL-REC.
002100     05  RD-FILE-NAME            PIC X(60).
002200     05  RD-CHK-NBR              PIC X(20).
002300     05  RD-PAT-NAME             PIC X(30).
002400     05  RD-ENC-NBR              PIC X(12).
002500     05  RD-CLM-STS-COD          PIC X(20).
002600     05  RD-CLM-NBR              PIC X(16).
002700     05  RD-SVC-DATE             PIC X(10).
002800     05  RD-CPT4                 PIC X(05).
002900     05  RD-BILL-AMT             PIC X(10).
003000     05  RD-BILL-AMT-SIGN REDEFINES RD-BILL-AMT.
003100         10  RD-BILL-AMT-1ST-CH  PIC X(01).
003200         10  FILLER              PIC X(09).
003300     05  RD-PD-AMT               PIC X(10).
003400     05  RD-PD-AMT-SIGN REDEFINES RD-PD-AMT.
003500         10  RD-PD-AMT-1ST-CH    PIC X(01).
003600         10  FILLER              PIC X(09).
003700     05  RD-ADJ-AMT              PIC X(10).
003800     05  RD-ADJ-AMT-SIGN REDEFINES RD-ADJ-AMT.
003900         10  RD-ADJ-AMT-1ST-CH   PIC X(01).
004000         10  FILLER              PIC X(09).
004100     05  RD-REASON-CD            PIC X(10).
004200     05  RD-REMARK-CODES         PIC X(10).
004300     05  RD-POL-NBR              PIC X(15).
004400     05  RD-DESCRIPTION          PIC X(80).
004500     05  RD-POSTING-STS          PIC X(12).
004600     05  RD-TXN-STATUS           PIC X(12).
004700     05  RD-ENRICHED-GROUP.
004800         10  RD-PAYER-FOLDER     PIC X(20).
004900         10  RD-EFT-NUM          PIC X(20).
005000         10  RD-PRACTICE-ID      PIC X(10).
005100     05  FILLER                  PIC X(08).
