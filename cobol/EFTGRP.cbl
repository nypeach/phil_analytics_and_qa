000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  EFTGRP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 09/30/16.
000700       DATE-COMPILED. 09/30/16.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM SORTS THE CLEANED DETAIL FILE BY EFT,
001300      *          PAYMENT AND ENCOUNTER AND BUILDS THE EFT/PAYMENT/PLA/
001400      *          ENCOUNTER HIERARCHY THE ANALYSIS REPORT IS PRINTED
001500      *          FROM.  ONE EFT (AND EVERY PAYMENT UNDER IT) IS HELD IN
001600      *          WORKING STORAGE AT A TIME AND FLUSHED TO GRPDET ON THE
001700      *          EFT-NUM CONTROL BREAK, THE SAME WAY TRMTUPDT ONCE HELD
001800      *          ONE PATIENT'S TREATMENT ROWS AT A TIME.
001900      *
002000      *          INPUT FILE                -   CLNDET
002100      *
002200      *          SORT WORK FILE            -   SRTWORK / SRTDET
002300      *
002400      *          OUTPUT FILE PRODUCED      -   GRPDET
002500      *
002600      *          DUMP FILE                 -   SYSOUT
002700      *
002800      ******************************************************************
002900      *    09/30/16  TPW  ORIGINAL (TICKET EFT-2209)
003000      *    11/17/16  TPW  ADD THE PAYMENT BALANCING QA RULE SET
003100      *                   (TICKET EFT-2137)
003200      *    02/03/17  DLK  ADD THE GD-SUM-REC SUMMARY TOTALS WRITTEN AT
003300      *                   END OF RUN (TICKET EFT-2198)
003400      *    07/14/99  RMH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003500      *                   NO CHANGE REQUIRED
003600      ******************************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           C01 IS NEXT-PAGE.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SYSOUT
004600           ASSIGN TO UT-S-SYSOUT
004700             ORGANIZATION IS SEQUENTIAL.
004800
004900           SELECT CLNDET
005000           ASSIGN TO UT-S-CLNDET
005100             ACCESS MODE IS SEQUENTIAL
005200             FILE STATUS IS CLN-STATUS.
005300
005400           SELECT SRT-WORK-FILE
005500           ASSIGN TO UT-S-SRTWORK.
005600
005700           SELECT SRTDET
005800           ASSIGN TO UT-S-SRTDET
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS SRT-STATUS.
006100
006200           SELECT GRPDET-FILE
006300           ASSIGN TO UT-S-GRPDET
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS GRP-STATUS.
006600
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  SYSOUT
007000           RECORDING MODE IS F
007100           LABEL RECORDS ARE STANDARD
007200           RECORD CONTAINS 136 CHARACTERS
007300           BLOCK CONTAINS 0 RECORDS
007400           DATA RECORD IS SYSOUT-REC.
007500       01  SYSOUT-REC                   PIC X(136).
007600
007700      ** QSAM FILE - ENRICHER'S OUTPUT
007800       FD  CLNDET
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 400 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS CLNDET-REC.
008400       01  CLNDET-REC                   PIC X(400).
008500
008600      ** SORT WORK FILE - KEYED EFT-NUM/PRACTICE-ID/CHK-NBR/ENC-NBR/
008700      ** CLM-STS-COD, REST OF THE 400-BYTE ROW RIDES ALONG AS FILLER
008800       SD  SRT-WORK-FILE.
008900       01  SRT-WORK-REC.
009000           05  FILLER                   PIC X(60).
009100           05  SRT-CHK-NBR              PIC X(20).
009200           05  FILLER                   PIC X(30).
009300           05  SRT-ENC-NBR              PIC X(12).
009400           05  SRT-CLM-STS-COD          PIC X(20).
009500           05  FILLER                   PIC X(200).
009600           05  FILLER                   PIC X(20).
009700           05  SRT-EFT-NUM              PIC X(20).
009800           05  SRT-PRACTICE-ID          PIC X(10).
009900           05  FILLER                   PIC X(08).
010000
010100      ** QSAM FILE - SORTED CLEANED DETAIL, THIS PROGRAM'S OWN READ
010200       FD  SRTDET
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD
010500           RECORD CONTAINS 400 CHARACTERS
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS SRTDET-REC.
010800       01  SRTDET-REC                   PIC X(400).
010900
011000      ** QSAM FILE - EFT/PAYMENT/PLA/ENCOUNTER WORK FILE, REPORTER'S
011100      ** INPUT
011200       FD  GRPDET-FILE
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 132 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS GRPDET-REC.
011800       COPY GRPDET.
011900
012000       WORKING-STORAGE SECTION.
012100
012200       01  FILE-STATUS-CODES.
012300           05  CLN-STATUS               PIC X(02).
012400               88  CLN-OK               VALUE "00".
012500           05  SRT-STATUS               PIC X(02).
012600               88  SRT-OK               VALUE "00".
012700               88  SRT-AT-EOF           VALUE "10".
012800           05  GRP-STATUS               PIC X(02).
012900               88  GRP-OK               VALUE "00".
013000
013100      ** QSAM FILE - WORKING COPY OF THE SORTED CLEANED DETAIL ROW
013200       COPY REMITDET.
013300
013400       01  FLAGS-AND-SWITCHES.
013500           05  WS-MORE-RECS-SW          PIC X(01) VALUE "Y".
013600               88  MORE-RECS-TO-READ    VALUE "Y".
013700           05  WS-ROW-IS-PLA-SW         PIC X(01).
013800               88  ROW-IS-PLA           VALUE "Y".
013900           05  WS-ROW-IS-L6-SW          PIC X(01).
014000               88  ROW-IS-L6            VALUE "Y".
014100
014200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
014300           05  WS-ROWS-READ             PIC S9(9) COMP.
014400           05  WS-L6-TALLY              PIC 9(02) COMP.
014500           05  WS-FND-IDX               PIC 9(02) COMP.
014600           05  WS-ALL-BALANCED-SW       PIC X(01).
014700               88  WS-ALL-PMTS-BALANCED VALUE "Y".
014710
014720      ** WORK FIELD FOR THE NOT-BALANCED QA TEST - HOLDS THE
014730      ** LEDGER-PAID-VS-PAYMENT-AMOUNT DIFFERENCE, FORCED POSITIVE
014740      ** BY HAND SINCE ABS() IS NOT AN APPROVED VERB HERE.
014750      ** (TICKET EFT-2137, TPW)
014760           05  WS-BAL-DIFF              PIC S9(07)V99 COMP-3.
014765           05  WS-SUM-SUB               PIC 9(02) COMP.
014770           05  WS-GRAND-TOTAL           PIC 9(09) COMP.
014800
014900      ** RUN-WIDE SUMMARY ACCUMULATORS - WRITTEN AS GD-SUM-RECS AT THE
015000      ** END OF THE RUN, IN THE FIXED ORDER THE REPORTER PRINTS THEM
015100       01  WS-SUMMARY-TOTALS.
015200           05  WS-TOT-EFTS              PIC 9(07) COMP.
015300           05  WS-TOT-SPLIT-EFTS        PIC 9(07) COMP.
015400           05  WS-TOT-NOTSPLIT-EFTS     PIC 9(07) COMP.
015500           05  WS-TOT-PAYMENTS          PIC 9(07) COMP.
015600           05  WS-TOT-ENCOUNTERS        PIC 9(07) COMP.
015700           05  WS-TOT-ENC-TO-CHECK      PIC 9(07) COMP.
015800           05  WS-TOT-IMMEDIATE-POST    PIC 9(07) COMP.
015900           05  WS-TOT-PLA-ONLY          PIC 9(07) COMP.
016000           05  WS-TOT-QUICK-POST        PIC 9(07) COMP.
016100           05  WS-TOT-FULL-POST         PIC 9(07) COMP.
016200           05  WS-TOT-MIXED-POST        PIC 9(07) COMP.
016205      ** "22" VS "1/2/3" UNIQUE-ENCOUNTER CLASSIFICATION - COUNTED AS
016206      ** EACH ENCOUNTER ROW IS FIRST FILED INTO THE PAYMENT'S
016207      ** ENCOUNTER TABLE, SO THE TWO TOTALS ALWAYS SUM TO
016208      ** WS-TOT-ENCOUNTERS ABOVE (TICKET EFT-2256, DLK)
016209           05  WS-TOT-22-ENCOUNTERS     PIC 9(07) COMP.
016210           05  WS-TOT-123-ENCOUNTERS    PIC 9(07) COMP.
016212
016220      ** SAME 13 ACCUMULATORS, TAKEN AS A TABLE SO THE END-OF-JOB
016230      ** CONTROL-TOTAL TRACE CAN ADD THEM UP IN A LOOP INSTEAD OF A
016235      ** 13-LINE ADD STATEMENT (TICKET EFT-2198, DLK)
016250       01  WS-SUMMARY-TABLE REDEFINES WS-SUMMARY-TOTALS.
016260           05  WS-TOT-VALUES            PIC 9(07) COMP
016270                                         OCCURS 13 TIMES.
016300
016400       01  AMTPARS-LINKAGE.
016500           05  AP-TEXT-IN               PIC X(10).
016600           05  AP-VALUE-OUT             PIC S9(07)V99 COMP-3.
016700           05  AP-VALID-SW              PIC X(01).
016800
016900       01  PLAAMT-LINKAGE.
017000           05  PA-TEXT-IN               PIC X(80).
017100           05  PA-AMT-TEXT-OUT          PIC X(10).
017200           05  PA-AMT-VALUE-OUT         PIC S9(07)V99 COMP-3.
017300           05  PA-VALID-SW              PIC X(01).
017400               88  PA-IS-VALID          VALUE "Y".
017500
017600      ** EFT CURRENTLY IN PROGRESS
017700       01  WS-EFT-WORK.
017710           05  WS-EFT-ID-GROUP.
017720               10  WS-EFT-NUM           PIC X(20).
017730               10  WS-EFT-PAYER         PIC X(20).
017740      ** ONE 40-BYTE FIELD FOR THE ABEND TRACE LINE, SO THE OPERATOR
017750      ** CAN SEE WHICH EFT WAS IN PROGRESS WITHOUT TWO DISPLAYS
017760      ** (TICKET EFT-2137, TPW)
017770           05  WS-EFT-ID-TRACE REDEFINES WS-EFT-ID-GROUP
017780                                            PIC X(40).
018000           05  WS-EFT-PMT-COUNT         PIC 9(05) COMP.
018100
018200      ** EVERY PAYMENT OF THE EFT IN PROGRESS, WITH ITS OWN PLA AND
018300      ** ENCOUNTER TABLES - A PAYMENT TABLE NESTED INSIDE THE EFT,
018400      ** MODELED ON TRMTUPDT'S PER-PATIENT NESTING
019000       01  WS-PMT-TABLE.
019100           05  WS-PMT-ROWS OCCURS 30 TIMES INDEXED BY PMT-IDX.
019110               10  WS-PMT-ID-GROUP.
019120                   15  WS-PMT-PRACTICE-ID    PIC X(10).
019130                   15  WS-PMT-CHK-NBR        PIC X(20).
019140      ** 30-BYTE TRACE VIEW OF THE PRACTICE-ID/CHK-NBR PAIR, USED ON
019150      ** THE PLA AND ENCOUNTER TABLE OVERFLOW ABENDS (TICKET EFT-2137)
019160               10  WS-PMT-ID-TRACE REDEFINES WS-PMT-ID-GROUP
019170                                             PIC X(30).
019400               10  WS-PMT-FILE-NAME      PIC X(60).
019500               10  WS-PMT-AMT-TEXT       PIC X(10).
019600               10  WS-PMT-PAYMENT-AMT    PIC S9(07)V99 COMP-3.
019700               10  WS-PMT-PD-TOTAL       PIC S9(07)V99 COMP-3.
019800               10  WS-PMT-PLA-L6-TOTAL   PIC S9(07)V99 COMP-3.
019900               10  WS-PMT-PLA-OTH-TOTAL  PIC S9(07)V99 COMP-3.
020000               10  WS-PMT-PLA-L6-CNT     PIC 9(05) COMP.
020100               10  WS-PMT-PLA-OTH-CNT    PIC 9(05) COMP.
020200               10  WS-PMT-ENC-TOT-CNT    PIC 9(05) COMP.
020300               10  WS-PMT-ENC-CHK-CNT    PIC 9(05) COMP.
020400               10  WS-PMT-HAS-FULL-SW    PIC X(01).
020500                   88  WS-PMT-HAS-FULL   VALUE "Y".
020600               10  WS-PMT-HAS-NOTPOST-SW PIC X(01).
020700                   88  WS-PMT-HAS-NOTPOST VALUE "Y".
020800               10  WS-PMT-HAS-OTHNP-SW   PIC X(01).
020900                   88  WS-PMT-HAS-OTHNP  VALUE "Y".
021000               10  WS-PMT-CATEGORY       PIC X(15).
021100               10  WS-PMT-BALANCED-SW    PIC X(01).
021200                   88  WS-PMT-IS-BALANCED VALUE "Y".
021300               10  WS-PMT-POSTED-IND     PIC X(01).
021400               10  WS-PMT-DISPOSITION    PIC X(26).
021410               10  WS-PMT-RUN-STATUS     PIC X(07).
021500               10  WS-PMT-PLA-TABLE OCCURS 10 TIMES
021600                                      INDEXED BY PLA-IDX.
021700                   15  WS-PLA-TEXT       PIC X(60).
021800                   15  WS-PLA-IS-L6-SW   PIC X(01).
021900                       88  WS-PLA-IS-L6  VALUE "Y".
022000               10  WS-PMT-ENC-TABLE OCCURS 40 TIMES
022100                                      INDEXED BY ENC-IDX.
022200                   15  WS-ENC-NBR        PIC X(12).
022300                   15  WS-ENC-CLM-STS    PIC X(20).
022400                   15  WS-ENC-SVC-CNT    PIC 9(03) COMP.
022500                   15  WS-ENC-TOCHK-SW   PIC X(01).
022600                       88  WS-ENC-IS-TOCHK VALUE "Y".
022700                   15  WS-ENC-RVW-APPEAL-SW    PIC X(01).
022800                       88  WS-ENC-RVW-APPEAL   VALUE "Y".
022900                   15  WS-ENC-RVW-CHGADJ-SW    PIC X(01).
023000                       88  WS-ENC-RVW-CHGADJ   VALUE "Y".
023100                   15  WS-ENC-RVW-N408-SW      PIC X(01).
023200                       88  WS-ENC-RVW-N408     VALUE "Y".
023300                   15  WS-ENC-RVW-CO94-SW      PIC X(01).
023400                       88  WS-ENC-RVW-CO94     VALUE "Y".
023500                   15  WS-ENC-RVW-MCTD-SW      PIC X(01).
023600                       88  WS-ENC-RVW-MCTD     VALUE "Y".
023700                   15  WS-ENC-RVW-TERT-SW      PIC X(01).
023800                       88  WS-ENC-RVW-TERT     VALUE "Y".
023900                   15  WS-ENC-RVW-OTHNP-SW     PIC X(01).
024000                       88  WS-ENC-RVW-OTHNP    VALUE "Y".
024100
024200      ** CLAIM STATUS, "(...)" PARENTHETICAL STRIPPED
024300       01  WS-NORMALIZED-STATUS.
024400           05  WS-NORM-STATUS           PIC X(20).
024500           05  WS-PAREN-POS             PIC 9(02) COMP.
024600
024700       COPY ABENDREC.
024800
024900       77  ZERO-VAL                     PIC 9 VALUE ZERO.
025000       77  ONE-VAL                      PIC 9 VALUE 1.
025100
025200       PROCEDURE DIVISION.
025300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025400           SORT SRT-WORK-FILE
025500               ON ASCENDING KEY SRT-EFT-NUM, SRT-PRACTICE-ID,
025600                                SRT-CHK-NBR, SRT-ENC-NBR,
025700                                SRT-CLM-STS-COD
025800               USING CLNDET
025900               GIVING SRTDET.
026000           PERFORM 050-OPEN-SORTED-FILES THRU 050-EXIT.
026100           PERFORM 100-MAINLINE THRU 100-EXIT
026200                   UNTIL NOT MORE-RECS-TO-READ.
026300           PERFORM 900-CLEANUP THRU 900-EXIT.
026400           MOVE ZERO TO RETURN-CODE.
026500           GOBACK.
026600
026700       000-HOUSEKEEPING.
026800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026900           DISPLAY "******** BEGIN JOB EFTGRP ********".
027000           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
027100                      WS-SUMMARY-TOTALS, WS-EFT-WORK.
027200           MOVE ZERO TO WS-EFT-PMT-COUNT.
027300       000-EXIT.
027400           EXIT.
027500
027600       050-OPEN-SORTED-FILES.
027700           MOVE "050-OPEN-SORTED-FILES" TO PARA-NAME.
027800           OPEN INPUT  SRTDET.
027900           OPEN OUTPUT GRPDET-FILE, SYSOUT.
028000           PERFORM 810-READ-SRTDET THRU 810-EXIT.
028100       050-EXIT.
028200           EXIT.
028300
028400      ** ONE SORTED ROW AT A TIME - BREAKS THE EFT WHEN EFT-NUM CHANGES,
028500      ** STARTS A NEW PAYMENT SLOT WHEN PRACTICE-ID/CHK-NBR CHANGES,
028600      ** THEN FILES THE ROW AS A PLA OR AS A SERVICE AGAINST AN
028700      ** ENCOUNTER.
028800       100-MAINLINE.
028900           MOVE "100-MAINLINE" TO PARA-NAME.
029000           IF WS-EFT-PMT-COUNT > ZERO
029100              AND RD-EFT-NUM NOT = WS-EFT-NUM
029200               PERFORM 500-FLUSH-EFT THRU 500-EXIT.
029300
029400           IF WS-EFT-PMT-COUNT = ZERO
029500               MOVE RD-EFT-NUM TO WS-EFT-NUM
029600               MOVE SPACES TO WS-EFT-PAYER.
029700
029800           IF WS-EFT-PAYER = SPACES AND RD-PAYER-FOLDER NOT = SPACES
029900               MOVE RD-PAYER-FOLDER TO WS-EFT-PAYER.
030000
030100           PERFORM 150-POSITION-PAYMENT THRU 150-EXIT.
030200
030300           MOVE "N" TO WS-ROW-IS-PLA-SW WS-ROW-IS-L6-SW.
030400           IF RD-DESCRIPTION(1:25) = "Provider Level Adjustment"
030500               MOVE "Y" TO WS-ROW-IS-PLA-SW
030600               IF RD-CLM-NBR = "Provider Lvl Adj"
030700                  AND RD-ENC-NBR NOT = SPACES
030800                   MOVE ZERO TO WS-L6-TALLY
030900                   INSPECT RD-DESCRIPTION TALLYING WS-L6-TALLY
031000                           FOR ALL "L6"
031100                   IF WS-L6-TALLY > ZERO
031200                       MOVE "Y" TO WS-ROW-IS-L6-SW
031300                   END-IF
031400               END-IF
031500           END-IF.
031600
031700           IF ROW-IS-PLA
031800               PERFORM 200-FILE-PLA-ROW THRU 200-EXIT
031900           ELSE
032000               IF RD-ENC-NBR NOT = SPACES
032100                   PERFORM 300-FILE-SERVICE-ROW THRU 300-EXIT
032200               END-IF
032300           END-IF.
032400
032500           PERFORM 810-READ-SRTDET THRU 810-EXIT.
032600       100-EXIT.
032700           EXIT.
032800
032900      ** FINDS THE CURRENT PAYMENT'S SLOT (PRACTICE-ID + CHK-NBR), OR
033000      ** STARTS A NEW ONE WHEN THE ROW BEGINS A PAYMENT NOT YET SEEN
033100      ** UNDER THIS EFT.
033200       150-POSITION-PAYMENT.
033300           MOVE "150-POSITION-PAYMENT" TO PARA-NAME.
033400           MOVE ZERO TO WS-FND-IDX.
033500           PERFORM 155-FIND-PAYMENT-ROW THRU 155-EXIT
033600                   VARYING PMT-IDX FROM 1 BY 1
033700                   UNTIL PMT-IDX > WS-EFT-PMT-COUNT
033800                   OR WS-FND-IDX NOT = ZERO.
033900
034000           IF WS-FND-IDX NOT = ZERO
034100               SET PMT-IDX TO WS-FND-IDX
034200               GO TO 150-EXIT.
034300
034400           IF WS-EFT-PMT-COUNT = 30
034500               MOVE "150-POSITION-PAYMENT" TO PARA-NAME
034600               MOVE "PAYMENT TABLE OVERFLOW" TO ABEND-REASON
034700               MOVE "30" TO EXPECTED-VAL
034710               MOVE WS-EFT-ID-TRACE(1:20) TO ACTUAL-VAL
034800               GO TO 1000-ABEND-RTN.
034900
035000           ADD 1 TO WS-EFT-PMT-COUNT.
035100           SET PMT-IDX TO WS-EFT-PMT-COUNT.
035200           INITIALIZE WS-PMT-ROWS(PMT-IDX).
035300           MOVE RD-PRACTICE-ID TO WS-PMT-PRACTICE-ID(PMT-IDX).
035400           MOVE RD-CHK-NBR     TO WS-PMT-CHK-NBR(PMT-IDX).
035500           MOVE RD-FILE-NAME   TO WS-PMT-FILE-NAME(PMT-IDX).
035600           PERFORM 160-DERIVE-PAYMENT-AMT THRU 160-EXIT.
035700       150-EXIT.
035800           EXIT.
035900
036000       155-FIND-PAYMENT-ROW.
036100           IF WS-PMT-PRACTICE-ID(PMT-IDX) = RD-PRACTICE-ID
036200              AND WS-PMT-CHK-NBR(PMT-IDX) = RD-CHK-NBR
036300               MOVE PMT-IDX TO WS-FND-IDX.
036400       155-EXIT.
036500           EXIT.
036600
036700      ** PAYMENT-AMT IS THE AMOUNT PART (3RD "_" PART) OF THE SOURCE
036800      ** FILE NAME.
036900       160-DERIVE-PAYMENT-AMT.
037000           MOVE SPACES TO WS-PMT-AMT-TEXT(PMT-IDX).
037100           UNSTRING WS-PMT-FILE-NAME(PMT-IDX) DELIMITED BY "_"
037200               INTO WS-NORM-STATUS, WS-NORM-STATUS,
037300                    WS-PMT-AMT-TEXT(PMT-IDX).
037400           MOVE WS-PMT-AMT-TEXT(PMT-IDX) TO AP-TEXT-IN.
037500           CALL "AMTPARS" USING AP-TEXT-IN, AP-VALUE-OUT, AP-VALID-SW.
037600           MOVE AP-VALUE-OUT TO WS-PMT-PAYMENT-AMT(PMT-IDX).
037700       160-EXIT.
037800           EXIT.
037900
038000      ** FILES ONE PLA ROW INTO THE CURRENT PAYMENT'S PLA TABLE, WITH
038100      ** ITS "FOUND:"/"APPLIED:"/":"/" - " LEAD-IN REMOVED, AND ROLLS
038200      ** ITS AMOUNT INTO THE PAYMENT'S L6/OTHER TOTALS.
038300       200-FILE-PLA-ROW.
038400           MOVE "200-FILE-PLA-ROW" TO PARA-NAME.
038500           IF WS-PMT-PLA-L6-CNT(PMT-IDX) + WS-PMT-PLA-OTH-CNT(PMT-IDX)
038600                                                             = 10
038700               MOVE "200-FILE-PLA-ROW" TO PARA-NAME
038800               MOVE "PLA TABLE OVERFLOW" TO ABEND-REASON
038900               MOVE "10" TO EXPECTED-VAL
038950               MOVE WS-PMT-ID-TRACE(PMT-IDX)(1:20) TO ACTUAL-VAL
039000               GO TO 1000-ABEND-RTN.
039100
039200           IF ROW-IS-L6
039300               ADD 1 TO WS-PMT-PLA-L6-CNT(PMT-IDX)
039400               SET PLA-IDX TO WS-PMT-PLA-L6-CNT(PMT-IDX)
039500           ELSE
039600               ADD 1 TO WS-PMT-PLA-OTH-CNT(PMT-IDX)
039700               COMPUTE PLA-IDX = WS-PMT-PLA-L6-CNT(PMT-IDX)
039800                                 + WS-PMT-PLA-OTH-CNT(PMT-IDX)
039900           END-IF.
040000
040100           PERFORM 210-STRIP-PLA-PREFIX THRU 210-EXIT.
040200           MOVE WS-PLA-TEXT(PMT-IDX, PLA-IDX) TO PA-TEXT-IN.
040300           CALL "PLAAMT" USING PA-TEXT-IN, PA-AMT-TEXT-OUT,
040400                PA-AMT-VALUE-OUT, PA-VALID-SW.
040500           IF NOT PA-IS-VALID
040600               MOVE ZERO TO PA-AMT-VALUE-OUT.
040700
040800           IF ROW-IS-L6
040900               MOVE "Y" TO WS-PLA-IS-L6-SW(PMT-IDX, PLA-IDX)
041000               ADD PA-AMT-VALUE-OUT TO WS-PMT-PLA-L6-TOTAL(PMT-IDX)
041100           ELSE
041200               MOVE "N" TO WS-PLA-IS-L6-SW(PMT-IDX, PLA-IDX)
041300               ADD PA-AMT-VALUE-OUT TO WS-PMT-PLA-OTH-TOTAL(PMT-IDX)
041400           END-IF.
041500       200-EXIT.
041600           EXIT.
041700
041800       210-STRIP-PLA-PREFIX.
041900           EVALUATE TRUE
042000               WHEN RD-DESCRIPTION(1:33) =
042100                    "Provider Level Adjustment found: "
042200                   MOVE RD-DESCRIPTION(34:) TO
042300                        WS-PLA-TEXT(PMT-IDX, PLA-IDX)
042400               WHEN RD-DESCRIPTION(1:35) =
042500                    "Provider Level Adjustment applied: "
042600                   MOVE RD-DESCRIPTION(36:) TO
042700                        WS-PLA-TEXT(PMT-IDX, PLA-IDX)
042800               WHEN RD-DESCRIPTION(1:27) =
042900                    "Provider Level Adjustment: "
043000                   MOVE RD-DESCRIPTION(28:) TO
043100                        WS-PLA-TEXT(PMT-IDX, PLA-IDX)
043200               WHEN RD-DESCRIPTION(1:28) =
043300                    "Provider Level Adjustment - "
043400                   MOVE RD-DESCRIPTION(29:) TO
043500                        WS-PLA-TEXT(PMT-IDX, PLA-IDX)
043600               WHEN OTHER
043700                   MOVE RD-DESCRIPTION TO
043800                        WS-PLA-TEXT(PMT-IDX, PLA-IDX)
043900           END-EVALUATE.
044000       210-EXIT.
044100           EXIT.
044200
044300      ** FINDS OR STARTS THE SERVICE'S ENCOUNTER (NUMBER + NORMALIZED
044400      ** CLAIM STATUS), THEN UPDATES ITS SERVICE COUNT AND REVIEW-TYPE
044500      ** FLAGS - ONLY WHEN THE ROW CARRIES A CPT4.
044600       300-FILE-SERVICE-ROW.
044700           MOVE "300-FILE-SERVICE-ROW" TO PARA-NAME.
044800           PERFORM 305-NORMALIZE-STATUS THRU 305-EXIT.
044900           PERFORM 310-POSITION-ENCOUNTER THRU 310-EXIT.
045000
045100           IF RD-CPT4 = SPACES
045200               GO TO 300-EXIT.
045300
045400           ADD 1 TO WS-ENC-SVC-CNT(PMT-IDX, ENC-IDX).
045500           PERFORM 350-PARSE-PD-AMT THRU 350-EXIT.
045600           ADD AP-VALUE-OUT TO WS-PMT-PD-TOTAL(PMT-IDX).
045700           PERFORM 360-TAG-REVIEW-TYPES THRU 360-EXIT.
045800       300-EXIT.
045900           EXIT.
046000
046100      ** "CLAIM STATUS NORMALIZATION": TRUNCATE AT THE FIRST "(", THEN
046200      ** TRIM.
046300       305-NORMALIZE-STATUS.
046400           MOVE RD-CLM-STS-COD TO WS-NORM-STATUS.
046500           MOVE ZERO TO WS-PAREN-POS.
046600           INSPECT WS-NORM-STATUS TALLYING WS-PAREN-POS
046700                   FOR CHARACTERS BEFORE INITIAL "(".
046800           IF WS-PAREN-POS < 20
046900               MOVE SPACES TO WS-NORM-STATUS(WS-PAREN-POS + 1:)
046910           END-IF.
047000       305-EXIT.
047100           EXIT.
047200
047300       310-POSITION-ENCOUNTER.
047400           MOVE ZERO TO WS-FND-IDX.
047500           PERFORM 315-FIND-ENCOUNTER-ROW THRU 315-EXIT
047600                   VARYING ENC-IDX FROM 1 BY 1
047700                   UNTIL ENC-IDX > WS-PMT-ENC-TOT-CNT(PMT-IDX)
047800                   OR WS-FND-IDX NOT = ZERO.
047900
048000           IF WS-FND-IDX NOT = ZERO
048100               SET ENC-IDX TO WS-FND-IDX
048200               GO TO 310-EXIT.
048300
048400           IF WS-PMT-ENC-TOT-CNT(PMT-IDX) = 40
048500               MOVE "310-POSITION-ENCOUNTER" TO PARA-NAME
048600               MOVE "ENCOUNTER TABLE OVERFLOW" TO ABEND-REASON
048700               MOVE "40" TO EXPECTED-VAL
048750               MOVE WS-PMT-ID-TRACE(PMT-IDX)(1:20) TO ACTUAL-VAL
048800               GO TO 1000-ABEND-RTN.
048900
049000           ADD 1 TO WS-PMT-ENC-TOT-CNT(PMT-IDX).
049100           SET ENC-IDX TO WS-PMT-ENC-TOT-CNT(PMT-IDX).
049200           INITIALIZE WS-PMT-ENC-TABLE(PMT-IDX, ENC-IDX).
049300           MOVE RD-ENC-NBR     TO WS-ENC-NBR(PMT-IDX, ENC-IDX).
049400           MOVE WS-NORM-STATUS TO WS-ENC-CLM-STS(PMT-IDX, ENC-IDX).
049410      ** "22" VS "1/2/3" UNIQUE-ENCOUNTER CLASSIFICATION - ONE ROW,
049420      ** ONE COUNT, THE FIRST TIME THIS ENCOUNTER/STATUS PAIR IS SEEN.
049430           IF WS-NORM-STATUS(1:2) = "22"
049440               ADD 1 TO WS-TOT-22-ENCOUNTERS
049450           ELSE
049460               ADD 1 TO WS-TOT-123-ENCOUNTERS
049470           END-IF.
049500       310-EXIT.
049600           EXIT.
049700
049800       315-FIND-ENCOUNTER-ROW.
049900           IF WS-ENC-NBR(PMT-IDX, ENC-IDX) = RD-ENC-NBR
050000              AND WS-ENC-CLM-STS(PMT-IDX, ENC-IDX) = WS-NORM-STATUS
050100               MOVE ENC-IDX TO WS-FND-IDX.
050200       315-EXIT.
050300           EXIT.
050400
050500       350-PARSE-PD-AMT.
050600           MOVE RD-PD-AMT TO AP-TEXT-IN.
050700           CALL "AMTPARS" USING AP-TEXT-IN, AP-VALUE-OUT, AP-VALID-SW.
050800       350-EXIT.
050900           EXIT.
051000
051100      ** REVIEW-TYPE TAGGING, ONE SERVICE ROW AT A TIME.  ANY MATCH
051200      ** ALSO MARKS THE ENCOUNTER "TO CHECK"; A "NOT POSTED" SERVICE
051300      ** THAT MATCHES NONE OF THE SIX SPECIFIC PATTERNS FALLS THROUGH
051400      ** TO OTHER-NOT-POSTED.
051500       360-TAG-REVIEW-TYPES.
051600           MOVE "N" TO WS-ROW-IS-PLA-SW.
051700           IF RD-POSTING-STS = "Not Posted"
051800               MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
051900               MOVE "Y" TO WS-PMT-HAS-NOTPOST-SW(PMT-IDX).
052000
052100           IF RD-TXN-STATUS = "Appeal" AND RD-ADJ-AMT NOT = ZERO
052200               MOVE "Y" TO WS-ENC-RVW-APPEAL-SW(PMT-IDX, ENC-IDX)
052300               MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
052400               MOVE "Y" TO WS-ROW-IS-PLA-SW.
052500
052600           IF RD-ADJ-AMT NOT = ZERO AND RD-BILL-AMT = RD-ADJ-AMT
052700               MOVE "Y" TO WS-ENC-RVW-CHGADJ-SW(PMT-IDX, ENC-IDX)
052800               MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
052900               MOVE "Y" TO WS-ROW-IS-PLA-SW.
053000
053100           IF WS-NORM-STATUS(1:1) = "2" AND WS-NORM-STATUS(1:2) NOT = "22"
053200               IF RD-REMARK-CODES = "N408" AND RD-REASON-CD = "PR96"
053300                   MOVE "Y" TO WS-ENC-RVW-N408-SW(PMT-IDX, ENC-IDX)
053400                   MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
053500                   MOVE "Y" TO WS-ROW-IS-PLA-SW
053600               END-IF
053700               IF RD-REASON-CD = "CO94" OR RD-REASON-CD = "OA94"
053800                   MOVE "Y" TO WS-ENC-RVW-CO94-SW(PMT-IDX, ENC-IDX)
053900                   MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
054000                   MOVE "Y" TO WS-PMT-HAS-FULL-SW(PMT-IDX)
054100                   MOVE "Y" TO WS-ROW-IS-PLA-SW
054200               END-IF
054300               IF RD-PAYER-FOLDER = "Medicare" OR
054400                  RD-PAYER-FOLDER = "Tricare"  OR
054500                  RD-PAYER-FOLDER = "DSHS"
054600                   MOVE "Y" TO WS-ENC-RVW-MCTD-SW(PMT-IDX, ENC-IDX)
054700                   MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
054800                   MOVE "Y" TO WS-PMT-HAS-FULL-SW(PMT-IDX)
054900                   MOVE "Y" TO WS-ROW-IS-PLA-SW
055000               END-IF
055100           END-IF.
055200
055300           IF WS-NORM-STATUS(1:1) = "3"
055400               MOVE "Y" TO WS-ENC-RVW-TERT-SW(PMT-IDX, ENC-IDX)
055500               MOVE "Y" TO WS-ENC-TOCHK-SW(PMT-IDX, ENC-IDX)
055600               MOVE "Y" TO WS-PMT-HAS-FULL-SW(PMT-IDX)
055700               MOVE "Y" TO WS-ROW-IS-PLA-SW.
055800
055900           IF RD-POSTING-STS = "Not Posted" AND WS-ROW-IS-PLA-SW = "N"
056000               MOVE "Y" TO WS-ENC-RVW-OTHNP-SW(PMT-IDX, ENC-IDX)
056100               MOVE "Y" TO WS-PMT-HAS-OTHNP-SW(PMT-IDX).
056200       360-EXIT.
056300           EXIT.
056400
056500      ** EFT-NUM CONTROL BREAK - ROLLS UP PAYMENT CATEGORY AND BALANCING
056600      ** DISPOSITION FOR EVERY PAYMENT OF THE EFT, THEN WRITES THE
056700      ** WHOLE HIERARCHY TO GRPDET AND EMPTIES THE TABLES.
056800       500-FLUSH-EFT.
056900           MOVE "500-FLUSH-EFT" TO PARA-NAME.
057000           PERFORM 510-CLASSIFY-PAYMENT THRU 510-EXIT
057100                   VARYING PMT-IDX FROM 1 BY 1
057200                   UNTIL PMT-IDX > WS-EFT-PMT-COUNT.
057300
057400           MOVE "Y" TO WS-ALL-BALANCED-SW.
057500           PERFORM 550-CHECK-ALL-BALANCED THRU 550-EXIT
057600                   VARYING PMT-IDX FROM 1 BY 1
057700                   UNTIL PMT-IDX > WS-EFT-PMT-COUNT.
057800
057900           PERFORM 560-SET-DISPOSITION THRU 560-EXIT
058000                   VARYING PMT-IDX FROM 1 BY 1
058100                   UNTIL PMT-IDX > WS-EFT-PMT-COUNT.
058200
058300           PERFORM 600-WRITE-EFT-REC THRU 600-EXIT.
058400           PERFORM 610-WRITE-PAYMENT THRU 610-EXIT
058500                   VARYING PMT-IDX FROM 1 BY 1
058600                   UNTIL PMT-IDX > WS-EFT-PMT-COUNT.
058700
058800           ADD 1 TO WS-TOT-EFTS.
058900           IF WS-EFT-PMT-COUNT > 1
059000               ADD 1 TO WS-TOT-SPLIT-EFTS
059100           ELSE
059200               ADD 1 TO WS-TOT-NOTSPLIT-EFTS
059300           END-IF.
059400
059500           INITIALIZE WS-EFT-WORK, WS-PMT-TABLE.
059600           MOVE ZERO TO WS-EFT-PMT-COUNT.
059700       500-EXIT.
059800           EXIT.
059900
060000      ** PAYMENT CATEGORY, PER THE COUNTS GATHERED WHILE FILING ITS
060100      ** ROWS.
060200       510-CLASSIFY-PAYMENT.
060300           COMPUTE WS-PMT-ENC-CHK-CNT(PMT-IDX) = ZERO.
060400           PERFORM 515-COUNT-ENC-TO-CHECK THRU 515-EXIT
060500                   VARYING ENC-IDX FROM 1 BY 1
060600                   UNTIL ENC-IDX > WS-PMT-ENC-TOT-CNT(PMT-IDX).
060700
060800           ADD WS-PMT-ENC-TOT-CNT(PMT-IDX) TO WS-TOT-ENCOUNTERS.
060900           ADD WS-PMT-ENC-CHK-CNT(PMT-IDX) TO WS-TOT-ENC-TO-CHECK.
061000           ADD 1 TO WS-TOT-PAYMENTS.
061100
061200      ** QUICK/FULL POST REQUIRE "NO PLAS" PER THE SPEC RULE SET, SO
061210      ** BOTH BRANCHES ALSO TEST THE PAYMENT'S PLA COUNTS - AN
061220      ** ENC-TO-CHECK PAYMENT CARRYING A PLA FALLS THROUGH TO THE
061230      ** MIXED-POST CATCH-ALL BELOW INSTEAD (TICKET EFT-2256, DLK).
061240           EVALUATE TRUE
061300               WHEN WS-PMT-ENC-CHK-CNT(PMT-IDX) = ZERO
061400                  AND WS-PMT-PLA-L6-CNT(PMT-IDX) = ZERO
061500                  AND WS-PMT-PLA-OTH-CNT(PMT-IDX) = ZERO
061600                   MOVE "Immediate Post" TO WS-PMT-CATEGORY(PMT-IDX)
061700                   ADD 1 TO WS-TOT-IMMEDIATE-POST
061800               WHEN WS-PMT-ENC-CHK-CNT(PMT-IDX) = ZERO
061900                   MOVE "PLA Only" TO WS-PMT-CATEGORY(PMT-IDX)
062000                   ADD 1 TO WS-TOT-PLA-ONLY
062100               WHEN WS-PMT-HAS-NOTPOST(PMT-IDX)
062200                   MOVE "Mixed Post" TO WS-PMT-CATEGORY(PMT-IDX)
062300                   ADD 1 TO WS-TOT-MIXED-POST
062400               WHEN WS-PMT-HAS-FULL(PMT-IDX)
062410                  AND WS-PMT-PLA-L6-CNT(PMT-IDX) = ZERO
062420                  AND WS-PMT-PLA-OTH-CNT(PMT-IDX) = ZERO
062500                   MOVE "Full Post" TO WS-PMT-CATEGORY(PMT-IDX)
062600                   ADD 1 TO WS-TOT-FULL-POST
062610               WHEN WS-PMT-PLA-L6-CNT(PMT-IDX) = ZERO
062620                  AND WS-PMT-PLA-OTH-CNT(PMT-IDX) = ZERO
062700                   MOVE "Quick Post" TO WS-PMT-CATEGORY(PMT-IDX)
062800                   ADD 1 TO WS-TOT-QUICK-POST
062810               WHEN OTHER
062820                   MOVE "Mixed Post" TO WS-PMT-CATEGORY(PMT-IDX)
062830                   ADD 1 TO WS-TOT-MIXED-POST
063000           END-EVALUATE.
063100
063200      ** "BALANCED": NO OTHER-NOT-POSTED ENCOUNTERS AND THE PLAS ARE
063300      ** EMPTY OR ALL L6.
063400           IF NOT WS-PMT-HAS-OTHNP(PMT-IDX)
063500              AND WS-PMT-PLA-OTH-CNT(PMT-IDX) = ZERO
063600               MOVE "Y" TO WS-PMT-BALANCED-SW(PMT-IDX)
063700           ELSE
063800               MOVE "N" TO WS-PMT-BALANCED-SW(PMT-IDX)
063900           END-IF.
064000       510-EXIT.
064100           EXIT.
064200
064300       515-COUNT-ENC-TO-CHECK.
064400           IF WS-ENC-IS-TOCHK(PMT-IDX, ENC-IDX)
064500               ADD 1 TO WS-PMT-ENC-CHK-CNT(PMT-IDX).
064600       515-EXIT.
064700           EXIT.
064800
064900       550-CHECK-ALL-BALANCED.
065000           IF NOT WS-PMT-IS-BALANCED(PMT-IDX)
065100               MOVE "N" TO WS-ALL-BALANCED-SW.
065200       550-EXIT.
065300           EXIT.
065400
065500      ** THE PAYMENT BALANCING DISPOSITION (QA RULE SET).
065600       560-SET-DISPOSITION.
065700           IF WS-PMT-IS-BALANCED(PMT-IDX)
065800               MOVE "Y" TO WS-PMT-POSTED-IND(PMT-IDX)
065900               IF WS-EFT-PMT-COUNT = 1
066000                   MOVE "Balanced-Batch Closed" TO
066100                        WS-PMT-DISPOSITION(PMT-IDX)
066200               ELSE
066300                   IF WS-ALL-PMTS-BALANCED
066400                       MOVE "Balanced-Batch Closed" TO
066500                            WS-PMT-DISPOSITION(PMT-IDX)
066600                   ELSE
066700                       MOVE "Balanced-Batch Not Closed" TO
066800                            WS-PMT-DISPOSITION(PMT-IDX)
066900                   END-IF
067000               END-IF
067100               GO TO 560-EXIT.
067200
067300           MOVE "N" TO WS-PMT-POSTED-IND(PMT-IDX).
067400           COMPUTE WS-BAL-DIFF =
067410               WS-PMT-PD-TOTAL(PMT-IDX) - WS-PMT-PAYMENT-AMT(PMT-IDX).
067420           IF WS-BAL-DIFF < ZERO
067430               COMPUTE WS-BAL-DIFF = WS-BAL-DIFF * -1
067440           END-IF.
067450           IF WS-BAL-DIFF = WS-PMT-PLA-OTH-TOTAL(PMT-IDX)
067460               MOVE "Not Balanced-PLAs" TO
067470                    WS-PMT-DISPOSITION(PMT-IDX)
067475               MOVE "Success" TO WS-PMT-RUN-STATUS(PMT-IDX)
067480           ELSE
067490               MOVE "Not Balanced-Review" TO
067492                    WS-PMT-DISPOSITION(PMT-IDX)
067494               MOVE "Failed" TO WS-PMT-RUN-STATUS(PMT-IDX)
067496           END-IF.
067700       560-EXIT.
067800           EXIT.
067900
068000       600-WRITE-EFT-REC.
068100           MOVE "E" TO GD-REC-TYPE.
068200           IF WS-EFT-PMT-COUNT > 1
068300               MOVE "Y" TO GD-SPLIT-FLAG
068400           ELSE
068500               MOVE "N" TO GD-SPLIT-FLAG
068600           END-IF.
068700           MOVE WS-EFT-NUM      TO GD-EFT-NUM.
068800           MOVE WS-EFT-PAYER    TO GD-EFT-PAYER.
068900           MOVE WS-EFT-PMT-COUNT TO GD-EFT-PMT-COUNT.
069000           WRITE GRPDET-REC.
069100       600-EXIT.
069200           EXIT.
069300
069400       610-WRITE-PAYMENT.
069500           MOVE "P" TO GD-REC-TYPE.
069600           IF WS-EFT-PMT-COUNT > 1
069700               MOVE "Y" TO GD-SPLIT-FLAG
069800           ELSE
069900               MOVE "N" TO GD-SPLIT-FLAG
070000           END-IF.
070100           MOVE WS-PMT-PRACTICE-ID(PMT-IDX) TO GD-PMT-PRACTICE-ID.
070200           MOVE WS-PMT-CHK-NBR(PMT-IDX)     TO GD-PMT-CHK-NBR.
070300           MOVE WS-PMT-CATEGORY(PMT-IDX)    TO GD-PMT-CATEGORY.
070400           MOVE WS-PMT-ENC-CHK-CNT(PMT-IDX) TO GD-PMT-ENC-CHK-CNT.
070500           MOVE WS-PMT-ENC-TOT-CNT(PMT-IDX) TO GD-PMT-ENC-TOT-CNT.
070600           COMPUTE GD-PMT-PLA-CNT = WS-PMT-PLA-L6-CNT(PMT-IDX)
070700                                  + WS-PMT-PLA-OTH-CNT(PMT-IDX).
070800           MOVE WS-PMT-PLA-L6-CNT(PMT-IDX)  TO GD-PMT-PLA-L6-CNT.
070900           MOVE WS-PMT-PLA-OTH-CNT(PMT-IDX) TO GD-PMT-PLA-OTH-CNT.
071000           MOVE WS-PMT-POSTED-IND(PMT-IDX)  TO GD-PMT-POSTED-IND.
071100           MOVE WS-PMT-DISPOSITION(PMT-IDX) TO GD-PMT-DISPOSITION.
071150           MOVE WS-PMT-RUN-STATUS(PMT-IDX)  TO GD-PMT-RUN-STATUS.
071200           WRITE GRPDET-REC.
071300
071400           IF GD-PMT-PLA-CNT > ZERO
071500               PERFORM 620-WRITE-AMOUNTS THRU 620-EXIT
071600               PERFORM 630-WRITE-PLA THRU 630-EXIT
071700                       VARYING PLA-IDX FROM 1 BY 1
071800                       UNTIL PLA-IDX > WS-PMT-PLA-L6-CNT(PMT-IDX)
071900                                     + WS-PMT-PLA-OTH-CNT(PMT-IDX)
072000           END-IF.
072100
072200           PERFORM 640-WRITE-ENCOUNTER THRU 640-EXIT
072300                   VARYING ENC-IDX FROM 1 BY 1
072400                   UNTIL ENC-IDX > WS-PMT-ENC-TOT-CNT(PMT-IDX).
072500       610-EXIT.
072600           EXIT.
072700
072800      ** PAYMENT AMOUNT / OTHER PLAS / LEDGER BALANCE, FOR PAYMENTS
072900      ** CARRYING AT LEAST ONE PLA.
073000       620-WRITE-AMOUNTS.
073100           MOVE "A" TO GD-REC-TYPE.
073200           MOVE WS-PMT-PAYMENT-AMT(PMT-IDX)  TO GD-AMT-PAYMENT-AMT.
073300           MOVE WS-PMT-PLA-OTH-TOTAL(PMT-IDX) TO GD-AMT-OTHER-PLAS.
073400           COMPUTE GD-AMT-LEDGER-BAL = WS-PMT-PAYMENT-AMT(PMT-IDX)
073500                                     + WS-PMT-PLA-OTH-TOTAL(PMT-IDX).
073600           WRITE GRPDET-REC.
073700       620-EXIT.
073800           EXIT.
073900
074000       630-WRITE-PLA.
074100           MOVE "L" TO GD-REC-TYPE.
074200           MOVE WS-PLA-TEXT(PMT-IDX, PLA-IDX) TO GD-PLA-TEXT.
074300           WRITE GRPDET-REC.
074400       630-EXIT.
074500           EXIT.
074600
074700       640-WRITE-ENCOUNTER.
074800           MOVE "N" TO GD-REC-TYPE.
074900           MOVE WS-ENC-NBR(PMT-IDX, ENC-IDX)     TO GD-ENC-NBR.
075000           MOVE WS-ENC-CLM-STS(PMT-IDX, ENC-IDX) TO GD-ENC-CLM-STS.
075100           MOVE WS-ENC-SVC-CNT(PMT-IDX, ENC-IDX) TO GD-ENC-SVC-CNT.
075200           PERFORM 645-BUILD-REVIEW-TEXT THRU 645-EXIT.
075300           WRITE GRPDET-REC.
075400       640-EXIT.
075500           EXIT.
075600
075700      ** SHORT PRINTABLE TAGS FOR WHICHEVER REVIEW SWITCHES ARE ON.
075800       645-BUILD-REVIEW-TEXT.
075900           MOVE SPACES TO GD-ENC-REVIEW-TYPE.
076000           IF WS-ENC-RVW-APPEAL(PMT-IDX, ENC-IDX)
076100               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
076200                      "APL-ADJ "         DELIMITED BY SIZE
076300                 INTO GD-ENC-REVIEW-TYPE
076400           END-IF.
076500           IF WS-ENC-RVW-CHGADJ(PMT-IDX, ENC-IDX)
076600               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
076700                      "CHG-ADJ "         DELIMITED BY SIZE
076800                 INTO GD-ENC-REVIEW-TYPE
076900           END-IF.
077000           IF WS-ENC-RVW-N408(PMT-IDX, ENC-IDX)
077100               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
077200                      "N408-PR96 "       DELIMITED BY SIZE
077300                 INTO GD-ENC-REVIEW-TYPE
077400           END-IF.
077500           IF WS-ENC-RVW-CO94(PMT-IDX, ENC-IDX)
077600               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
077700                      "CO94-OA94 "       DELIMITED BY SIZE
077800                 INTO GD-ENC-REVIEW-TYPE
077900           END-IF.
078000           IF WS-ENC-RVW-MCTD(PMT-IDX, ENC-IDX)
078100               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
078200                      "MC-TRI-DSHS "     DELIMITED BY SIZE
078300                 INTO GD-ENC-REVIEW-TYPE
078400           END-IF.
078500           IF WS-ENC-RVW-TERT(PMT-IDX, ENC-IDX)
078600               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
078700                      "TERTIARY "        DELIMITED BY SIZE
078800                 INTO GD-ENC-REVIEW-TYPE
078900           END-IF.
079000           IF WS-ENC-RVW-OTHNP(PMT-IDX, ENC-IDX)
079100               STRING GD-ENC-REVIEW-TYPE DELIMITED BY SPACE
079200                      "OTHER-NP "        DELIMITED BY SIZE
079300                 INTO GD-ENC-REVIEW-TYPE
079400           END-IF.
079500       645-EXIT.
079600           EXIT.
079700
079800       810-READ-SRTDET.
079900           READ SRTDET INTO REMIT-DETAIL-REC
080000               AT END
080100               MOVE "N" TO WS-MORE-RECS-SW
080200               GO TO 810-EXIT
080300           END-READ.
080400           ADD 1 TO WS-ROWS-READ.
080500       810-EXIT.
080600           EXIT.
080700
080800       900-CLEANUP.
080900           MOVE "900-CLEANUP" TO PARA-NAME.
081000           IF WS-EFT-PMT-COUNT > ZERO
081100               PERFORM 500-FLUSH-EFT THRU 500-EXIT.
081200           PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.
081210           PERFORM 960-CONTROL-TOTAL THRU 960-EXIT.
081300           DISPLAY "EFTGRP ROWS READ   = " WS-ROWS-READ.
081400           DISPLAY "EFTGRP EFTS WRITTEN = " WS-TOT-EFTS.
081450           DISPLAY "EFTGRP CONTROL TOTAL = " WS-GRAND-TOTAL.
081500           CLOSE SRTDET, GRPDET-FILE, SYSOUT.
081600       900-EXIT.
081700           EXIT.
081710
081720      ** ADDS THE 11 SUMMARY ACCUMULATORS, VIA THE TABLE VIEW, INTO ONE
081730      ** CONTROL TOTAL FOR THE OPERATOR'S RUN LOG (TICKET EFT-2198, DLK)
081740       960-CONTROL-TOTAL.
081750           MOVE ZERO TO WS-GRAND-TOTAL.
081760           PERFORM 965-ADD-ONE-TOTAL THRU 965-EXIT
081770               VARYING WS-SUM-SUB FROM 1 BY 1
081780               UNTIL WS-SUM-SUB > 13.
081790       960-EXIT.
081795           EXIT.
081796
081797       965-ADD-ONE-TOTAL.
081798           ADD WS-TOT-VALUES(WS-SUM-SUB) TO WS-GRAND-TOTAL.
081799       965-EXIT.
081800           EXIT.
081850
081900      ** ONE GD-SUM-REC PER SUMMARY LINE, FIXED ORDER PER THE REPORTER'S
082000      ** FINAL SUMMARY BLOCK.
082100       950-WRITE-SUMMARY.
082200           MOVE "T" TO GD-REC-TYPE.
082300           MOVE "TOTAL EFTS"          TO GD-SUM-LABEL.
082400           MOVE WS-TOT-EFTS           TO GD-SUM-VALUE.
082500           WRITE GRPDET-REC.
082600           MOVE "SPLIT EFTS"          TO GD-SUM-LABEL.
082700           MOVE WS-TOT-SPLIT-EFTS     TO GD-SUM-VALUE.
082800           WRITE GRPDET-REC.
082900           MOVE "NOT SPLIT EFTS"      TO GD-SUM-LABEL.
083000           MOVE WS-TOT-NOTSPLIT-EFTS  TO GD-SUM-VALUE.
083100           WRITE GRPDET-REC.
083200           MOVE "TOTAL PAYMENTS"      TO GD-SUM-LABEL.
083300           MOVE WS-TOT-PAYMENTS       TO GD-SUM-VALUE.
083400           WRITE GRPDET-REC.
083500           MOVE "TOTAL ENCOUNTERS"    TO GD-SUM-LABEL.
083600           MOVE WS-TOT-ENCOUNTERS     TO GD-SUM-VALUE.
083700           WRITE GRPDET-REC.
083800           MOVE "ENCOUNTERS TO CHECK" TO GD-SUM-LABEL.
083900           MOVE WS-TOT-ENC-TO-CHECK   TO GD-SUM-VALUE.
084000           WRITE GRPDET-REC.
084100           MOVE "IMMEDIATE POST"      TO GD-SUM-LABEL.
084200           MOVE WS-TOT-IMMEDIATE-POST TO GD-SUM-VALUE.
084300           WRITE GRPDET-REC.
084400           MOVE "PLA ONLY"            TO GD-SUM-LABEL.
084500           MOVE WS-TOT-PLA-ONLY       TO GD-SUM-VALUE.
084600           WRITE GRPDET-REC.
084700           MOVE "QUICK POST"          TO GD-SUM-LABEL.
084800           MOVE WS-TOT-QUICK-POST     TO GD-SUM-VALUE.
084900           WRITE GRPDET-REC.
085000           MOVE "FULL POST"           TO GD-SUM-LABEL.
085100           MOVE WS-TOT-FULL-POST      TO GD-SUM-VALUE.
085200           WRITE GRPDET-REC.
085300           MOVE "MIXED POST"          TO GD-SUM-LABEL.
085400           MOVE WS-TOT-MIXED-POST     TO GD-SUM-VALUE.
085500           WRITE GRPDET-REC.
085510           MOVE "22 ENCOUNTERS"       TO GD-SUM-LABEL.
085520           MOVE WS-TOT-22-ENCOUNTERS  TO GD-SUM-VALUE.
085530           WRITE GRPDET-REC.
085540           MOVE "1/2/3 ENCOUNTERS"    TO GD-SUM-LABEL.
085550           MOVE WS-TOT-123-ENCOUNTERS TO GD-SUM-VALUE.
085560           WRITE GRPDET-REC.
085600       950-EXIT.
085700           EXIT.
085800
085900       1000-ABEND-RTN.
086000           MOVE ABEND-REC TO SYSOUT-REC.
086100           WRITE SYSOUT-REC.
086150           DISPLAY "** EFTGRP ABEND - " ABEND-REASON UPON CONSOLE.
086175           DISPLAY "** EFTGRP ABEND - IN PROGRESS: " ACTUAL-VAL
086185               UPON CONSOLE.
086300           DIVIDE ZERO-VAL INTO ONE-VAL.
