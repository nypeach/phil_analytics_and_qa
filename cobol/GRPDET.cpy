000100******************************************************************
000200*    COPYBOOK    GRPDET                                         *
000300*    EFT / PAYMENT / PLA / ENCOUNTER WORK RECORD.  ONE PHYSICAL  *
000400*    LAYOUT, FLAGGED BY GD-REC-TYPE, CARRIES EVERY LEVEL OF THE  *
000500*    HIERARCHY EFTGRP BUILDS FROM THE CLEANED DETAIL FILE.       *
000600*    EFTRPT READS THE GROUPED-DETAIL FILE SEQUENTIALLY AND       *
000700*    SWITCHES ON GD-REC-TYPE THE SAME WAY DALYEDIT ONCE SWITCHED *
000800*    ON THE PATIENT-RECORD-TYPE TRAILER FLAG.                    *
000900*                                                                *
001000*    09/30/16  TPW  ORIGINAL LAYOUT FOR THE EFT ANALYSIS REPORT  *
001100*                   REWRITE (TICKET EFT-2209)                  *
001200*    11/17/16  TPW  ADD GD-PMT-POSTED-IND/DISPOSITION-NOTE FOR   *
001300*                   THE PAYMENT BALANCING QA RULES               *
001400*    02/03/17  DLK  ADD GD-SUM-FIELDS FOR THE FINAL SUMMARY BLOCK*
001410*    05/19/17  DLK  ADD GD-PMT-RUN-STATUS - THE BALANCING QA RULE *
001420*                   ALSO CARRIES A SUCCESS/FAILED RUN STATUS,    *
001430*                   SEPARATE FROM THE POSTED-IND AND DISPOSITION *
001440*                   NOTE (TICKET EFT-2241)                       *
001500******************************************************************
001600 01  GRPDET-REC.
001700     05  GD-REC-TYPE              PIC X(01).
001800         88  GD-EFT-REC           VALUE 'E'.
001900         88  GD-PMT-REC           VALUE 'P'.
002000         88  GD-AMT-REC           VALUE 'A'.
002100         88  GD-PLA-REC           VALUE 'L'.
002200         88  GD-ENC-REC           VALUE 'N'.
002300         88  GD-SUM-REC           VALUE 'T'.
002400     05  GD-SPLIT-FLAG            PIC X(01).
002500         88  GD-EFT-IS-SPLIT      VALUE 'Y'.
002600     05  GD-DATA-AREA             PIC X(130).
002700
002800     05  GD-EFT-FIELDS REDEFINES GD-DATA-AREA.
002900         10  GD-EFT-NUM           PIC X(20).
003000         10  GD-EFT-PAYER         PIC X(20).
003100         10  GD-EFT-PMT-COUNT     PIC 9(05).
003200         10  FILLER               PIC X(85).
003300
003400     05  GD-PMT-FIELDS REDEFINES GD-DATA-AREA.
003500         10  GD-PMT-PRACTICE-ID   PIC X(10).
003600         10  GD-PMT-CHK-NBR       PIC X(20).
003700         10  GD-PMT-CATEGORY      PIC X(15).
003800         10  GD-PMT-ENC-CHK-CNT   PIC 9(05).
003900         10  GD-PMT-ENC-TOT-CNT   PIC 9(05).
004000         10  GD-PMT-PLA-CNT       PIC 9(05).
004100         10  GD-PMT-PLA-L6-CNT    PIC 9(05).
004200         10  GD-PMT-PLA-OTH-CNT   PIC 9(05).
004300         10  GD-PMT-POSTED-IND    PIC X(01).
004400         10  GD-PMT-DISPOSITION   PIC X(26).
004410         10  GD-PMT-RUN-STATUS    PIC X(07).
004420             88  GD-PMT-SUCCESS   VALUE 'Success'.
004430             88  GD-PMT-FAILED    VALUE 'Failed'.
004500         10  FILLER               PIC X(26).
004600
004700     05  GD-AMT-FIELDS REDEFINES GD-DATA-AREA.
004800         10  GD-AMT-PAYMENT-AMT   PIC S9(7)V99.
004900         10  GD-AMT-OTHER-PLAS    PIC S9(7)V99.
005000         10  GD-AMT-LEDGER-BAL    PIC S9(7)V99.
005100         10  FILLER               PIC X(103).
005200
005300     05  GD-PLA-FIELDS REDEFINES GD-DATA-AREA.
005400         10  GD-PLA-TEXT          PIC X(60).
005500         10  FILLER               PIC X(70).
005600
005700     05  GD-ENC-FIELDS REDEFINES GD-DATA-AREA.
005800         10  GD-ENC-NBR           PIC X(12).
005900         10  GD-ENC-CLM-STS       PIC X(20).
006000         10  GD-ENC-SVC-CNT       PIC 9(03).
006100         10  GD-ENC-REVIEW-TYPE   PIC X(24).
006200         10  FILLER               PIC X(71).
006300
006400     05  GD-SUM-FIELDS REDEFINES GD-DATA-AREA.
006500         10  GD-SUM-LABEL         PIC X(30).
006600         10  GD-SUM-VALUE         PIC 9(07).
006700         10  FILLER               PIC X(93).
