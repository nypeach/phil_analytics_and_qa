000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  EFTCMBN.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 04/02/08.
000600       DATE-COMPILED. 04/02/08.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM COMBINES THE NIGHTLY CLEARINGHOUSE
001300      *          REMITTANCE DETAIL FILES FOR ONE PAYER INTO A SINGLE
001400      *          SEQUENTIAL STREAM FOR THE SCRUBBER STEP THAT FOLLOWS.
001500      *
001600      *          UP TO FIVE DETAIL FILES MAY BE PRESENT IN A GIVEN
001700      *          RUN (REMIT01 THROUGH REMIT05).  A DDNAME NOT PASSED
001800      *          IN THE RUN'S JCL IS TREATED AS ABSENT, NOT AS AN
001900      *          ERROR - FILE STATUS "35" ON OPEN.  THE HEADER RECORD
002000      *          OF THE FIRST FILE FOUND IS KEPT; EVERY OTHER FILE'S
002100      *          HEADER IS COMPARED TO IT AND DROPPED, WITH A WARNING
002200      *          IF THE TWO DON'T MATCH BYTE FOR BYTE.  IF NO DATA
002300      *          ROWS SURVIVE AT ALL THE RUN IS REJECTED.
002400      *
002500      *          INPUT FILES   -  DDS0001.REMIT01 THRU REMIT05
002600      *          OUTPUT FILE   -  DDS0001.CMBNDET
002700      *          DUMP FILE     -  SYSOUT
002800      *
002900      *    04/02/08  DLK  ORIGINAL (TICKET EFT-0118)
003000      *    09/11/09  DLK  RAISE INPUT FILE LIMIT FROM 3 TO 5 DDNAMES
003100      *                   (TICKET EFT-0402)
003200      *    02/14/12  RMH  WARN-ONLY ON HEADER MISMATCH, FORMERLY
003300      *                   ABENDED THE RUN (TICKET EFT-1190)
003400      *    07/30/98  JS   Y2K - WS-DATE NOW CCYYMMDD
003500      *    11/17/16  TPW  REJECT THE RUN WHEN NO DATA ROWS SURVIVE
003600      *                   (TICKET EFT-2137)
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS NEXT-PAGE.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT SYSOUT
004700           ASSIGN TO UT-S-SYSOUT
004800             ORGANIZATION IS SEQUENTIAL.
004900
005000           SELECT REMIT01
005100           ASSIGN TO UT-S-REMIT01
005200             ACCESS MODE IS SEQUENTIAL
005300             FILE STATUS IS RMT1-STATUS.
005400
005500           SELECT REMIT02
005600           ASSIGN TO UT-S-REMIT02
005700             ACCESS MODE IS SEQUENTIAL
005800             FILE STATUS IS RMT2-STATUS.
005900
006000           SELECT REMIT03
006100           ASSIGN TO UT-S-REMIT03
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS RMT3-STATUS.
006400
006500           SELECT REMIT04
006600           ASSIGN TO UT-S-REMIT04
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS RMT4-STATUS.
006900
007000           SELECT REMIT05
007100           ASSIGN TO UT-S-REMIT05
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS RMT5-STATUS.
007400
007500           SELECT CMBNDET
007600           ASSIGN TO UT-S-CMBNDET
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS COMB-STATUS.
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200       FD  SYSOUT
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 136 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS SYSOUT-REC.
008800       01  SYSOUT-REC                  PIC X(136).
008900
009000      ****** FIVE FIXED DETAIL-FILE DDNAMES - SEE REMARKS ABOVE
009100       FD  REMIT01
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 400 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS REMIT01-REC.
009700       01  REMIT01-REC                 PIC X(400).
009800
009900       FD  REMIT02
010000           RECORDING MODE IS F
010100           LABEL RECORDS ARE STANDARD
010200           RECORD CONTAINS 400 CHARACTERS
010300           BLOCK CONTAINS 0 RECORDS
010400           DATA RECORD IS REMIT02-REC.
010500       01  REMIT02-REC                 PIC X(400).
010600
010700       FD  REMIT03
010800           RECORDING MODE IS F
010900           LABEL RECORDS ARE STANDARD
011000           RECORD CONTAINS 400 CHARACTERS
011100           BLOCK CONTAINS 0 RECORDS
011200           DATA RECORD IS REMIT03-REC.
011300       01  REMIT03-REC                 PIC X(400).
011400
011500       FD  REMIT04
011600           RECORDING MODE IS F
011700           LABEL RECORDS ARE STANDARD
011800           RECORD CONTAINS 400 CHARACTERS
011900           BLOCK CONTAINS 0 RECORDS
012000           DATA RECORD IS REMIT04-REC.
012100       01  REMIT04-REC                 PIC X(400).
012200
012300       FD  REMIT05
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 400 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS REMIT05-REC.
012900       01  REMIT05-REC                 PIC X(400).
013000
013100       FD  CMBNDET
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           RECORD CONTAINS 400 CHARACTERS
013500           BLOCK CONTAINS 0 RECORDS
013600           DATA RECORD IS CMBNDET-REC.
013700       01  CMBNDET-REC                 PIC X(400).
013800
013900       WORKING-STORAGE SECTION.
014000       01  FILE-STATUS-CODES.
014100           05  RMT1-STATUS             PIC X(2).
014200               88  RMT1-OK             VALUE "00".
014300               88  RMT1-AT-EOF         VALUE "10".
014400               88  RMT1-NOT-PRESENT    VALUE "35".
014500           05  RMT2-STATUS             PIC X(2).
014600               88  RMT2-OK             VALUE "00".
014700               88  RMT2-AT-EOF         VALUE "10".
014800               88  RMT2-NOT-PRESENT    VALUE "35".
014900           05  RMT3-STATUS             PIC X(2).
015000               88  RMT3-OK             VALUE "00".
015100               88  RMT3-AT-EOF         VALUE "10".
015200               88  RMT3-NOT-PRESENT    VALUE "35".
015300           05  RMT4-STATUS             PIC X(2).
015400               88  RMT4-OK             VALUE "00".
015500               88  RMT4-AT-EOF         VALUE "10".
015600               88  RMT4-NOT-PRESENT    VALUE "35".
015700           05  RMT5-STATUS             PIC X(2).
015800               88  RMT5-OK             VALUE "00".
015900               88  RMT5-AT-EOF         VALUE "10".
016000               88  RMT5-NOT-PRESENT    VALUE "35".
016100           05  COMB-STATUS             PIC X(2).
016200               88  COMB-OK             VALUE "00".
016300
016400       01  FLAGS-AND-SWITCHES.
016410           05  WS-OPEN-SW-GROUP.
016420               10  WS-RMT1-OPEN-SW     PIC X(1).
016430               10  WS-RMT2-OPEN-SW     PIC X(1).
016440               10  WS-RMT3-OPEN-SW     PIC X(1).
016450               10  WS-RMT4-OPEN-SW     PIC X(1).
016460               10  WS-RMT5-OPEN-SW     PIC X(1).
016470                   88  FILE-IS-OPEN    VALUE "Y".
016480      ** FIVE-BYTE VIEW OF THE OPEN SWITCHES, FOR THE FILES-OPENED
016490      ** TRACE LINE IN 999-CLEANUP (TICKET EFT-0118, DLK)
016500           05  WS-OPEN-SW-TRACE REDEFINES WS-OPEN-SW-GROUP
016510                                       PIC X(05).
017100           05  WS-HEADER-SET-SW        PIC X(1).
017200               88  HEADER-ALREADY-SET  VALUE "Y".
017300           05  WS-ANY-DATA-SW          PIC X(1).
017400               88  SOME-DATA-WRITTEN   VALUE "Y".
017500
017600       01  COUNTERS-IDXS-AND-ACCUMULATORS.
017700           05  WS-FILES-PRESENT        PIC 9(3) COMP.
017800           05  WS-TOTAL-DATA-ROWS      PIC 9(9) COMP.
017900
018000       01  WS-DATE-FIELDS.
018100           05  WS-DATE                 PIC 9(6).
018200           05  WS-DATE-VIEW REDEFINES WS-DATE.
018300               10  WS-DATE-YY          PIC 9(2).
018400               10  WS-DATE-MM          PIC 9(2).
018500               10  WS-DATE-DD          PIC 9(2).
018600
018700       01  WS-HEADER-REC                PIC X(400).
018800       01  WS-HEADER-VIEW REDEFINES WS-HEADER-REC.
018900           05  WS-HEADER-1ST-COL        PIC X(60).
019000           05  FILLER                   PIC X(340).
019100
019200       COPY ABENDREC.
019250
019300       77  ZERO-VAL                    PIC 9 VALUE ZERO.
019310       77  ONE-VAL                     PIC 9 VALUE 1.
019320
019400       PROCEDURE DIVISION.
019410           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019420           PERFORM 100-MAINLINE THRU 100-EXIT.
019430           PERFORM 999-CLEANUP.
019440           STOP RUN.
019500
019600       000-HOUSEKEEPING.
019700           ACCEPT WS-DATE FROM DATE.
019800           MOVE ZERO  TO WS-FILES-PRESENT WS-TOTAL-DATA-ROWS.
019900           MOVE SPACE TO WS-HEADER-SET-SW WS-ANY-DATA-SW.
020000           MOVE SPACES TO WS-HEADER-REC.
020100           PERFORM 800-OPEN-FILES.
020150       000-EXIT.
020160           EXIT.
020200
020300       100-MAINLINE.
020500           IF WS-FILES-PRESENT = ZERO
020600               PERFORM 950-REJECT-NO-FILES
020700               GO TO 100-EXIT
020800           END-IF.
020900           IF RMT1-NOT-PRESENT
021000               CONTINUE
021100           ELSE
021200               PERFORM 310-PROCESS-REMIT01
021300           END-IF.
021400           IF RMT2-NOT-PRESENT
021500               CONTINUE
021600           ELSE
021700               PERFORM 320-PROCESS-REMIT02
021800           END-IF.
021900           IF RMT3-NOT-PRESENT
022000               CONTINUE
022100           ELSE
022200               PERFORM 330-PROCESS-REMIT03
022300           END-IF.
022400           IF RMT4-NOT-PRESENT
022500               CONTINUE
022600           ELSE
022700               PERFORM 340-PROCESS-REMIT04
022800           END-IF.
022900           IF RMT5-NOT-PRESENT
023000               CONTINUE
023100           ELSE
023200               PERFORM 350-PROCESS-REMIT05
023300           END-IF.
023400           IF NOT SOME-DATA-WRITTEN
023500               PERFORM 960-REJECT-NO-DATA-ROWS
023600           END-IF.
023700       100-EXIT.
023800           EXIT.
024000
024100       310-PROCESS-REMIT01.
024200           READ REMIT01 INTO WS-HEADER-REC.
024300           IF RMT1-AT-EOF
024400               GO TO 310-EXIT
024500           END-IF.
024600           IF NOT HEADER-ALREADY-SET
024700               WRITE CMBNDET-REC FROM WS-HEADER-REC
024800               MOVE "Y" TO WS-HEADER-SET-SW
024900           END-IF.
025000           PERFORM 400-COPY-DATA-ROWS THRU 400-EXIT
025100                   UNTIL RMT1-AT-EOF.
025200       310-EXIT.
025300           EXIT.
025400
025500       400-COPY-DATA-ROWS.
025600           WRITE CMBNDET-REC FROM REMIT01-REC.
025700           ADD 1 TO WS-TOTAL-DATA-ROWS.
025800           MOVE "Y" TO WS-ANY-DATA-SW.
025900           READ REMIT01 AT END SET RMT1-AT-EOF TO TRUE.
026000       400-EXIT.
026100           EXIT.
026200
026300       320-PROCESS-REMIT02.
026400           READ REMIT02 INTO CMBNDET-REC.
026500           IF RMT2-AT-EOF
026600               GO TO 320-EXIT
026700           END-IF.
026800           IF NOT HEADER-ALREADY-SET
026900               WRITE CMBNDET-REC
026950           MOVE CMBNDET-REC TO WS-HEADER-REC
027000               MOVE "Y" TO WS-HEADER-SET-SW
027100           ELSE
027200               IF CMBNDET-REC NOT = WS-HEADER-REC
027300                   PERFORM 700-WARN-HEADER-MISMATCH
027400               END-IF
027500           END-IF.
027600           PERFORM 410-COPY-DATA-ROWS-02 THRU 410-EXIT
027700                   UNTIL RMT2-AT-EOF.
027800       320-EXIT.
027900           EXIT.
028000
028100       410-COPY-DATA-ROWS-02.
028200           READ REMIT02 AT END SET RMT2-AT-EOF TO TRUE.
028300           IF NOT RMT2-AT-EOF
028400               WRITE CMBNDET-REC FROM REMIT02-REC
028500               ADD 1 TO WS-TOTAL-DATA-ROWS
028600               MOVE "Y" TO WS-ANY-DATA-SW
028700           END-IF.
028800       410-EXIT.
028900           EXIT.
029000
029100       330-PROCESS-REMIT03.
029200           READ REMIT03 INTO CMBNDET-REC.
029300           IF RMT3-AT-EOF
029400               GO TO 330-EXIT
029500           END-IF.
029600           IF NOT HEADER-ALREADY-SET
029700               WRITE CMBNDET-REC
029750           MOVE CMBNDET-REC TO WS-HEADER-REC
029800               MOVE "Y" TO WS-HEADER-SET-SW
029900           ELSE
030000               IF CMBNDET-REC NOT = WS-HEADER-REC
030100                   PERFORM 700-WARN-HEADER-MISMATCH
030200               END-IF
030300           END-IF.
030400           PERFORM 420-COPY-DATA-ROWS-03 THRU 420-EXIT
030500                   UNTIL RMT3-AT-EOF.
030600       330-EXIT.
030700           EXIT.
030800
030900       420-COPY-DATA-ROWS-03.
031000           READ REMIT03 AT END SET RMT3-AT-EOF TO TRUE.
031100           IF NOT RMT3-AT-EOF
031200               WRITE CMBNDET-REC FROM REMIT03-REC
031300               ADD 1 TO WS-TOTAL-DATA-ROWS
031400               MOVE "Y" TO WS-ANY-DATA-SW
031500           END-IF.
031600       420-EXIT.
031700           EXIT.
031800
031900       340-PROCESS-REMIT04.
032000           READ REMIT04 INTO CMBNDET-REC.
032100           IF RMT4-AT-EOF
032200               GO TO 340-EXIT
032300           END-IF.
032400           IF NOT HEADER-ALREADY-SET
032500               WRITE CMBNDET-REC
032550           MOVE CMBNDET-REC TO WS-HEADER-REC
032600               MOVE "Y" TO WS-HEADER-SET-SW
032700           ELSE
032800               IF CMBNDET-REC NOT = WS-HEADER-REC
032900                   PERFORM 700-WARN-HEADER-MISMATCH
033000               END-IF
033100           END-IF.
033200           PERFORM 430-COPY-DATA-ROWS-04 THRU 430-EXIT
033300                   UNTIL RMT4-AT-EOF.
033400       340-EXIT.
033500           EXIT.
033600
033700       430-COPY-DATA-ROWS-04.
033800           READ REMIT04 AT END SET RMT4-AT-EOF TO TRUE.
033900           IF NOT RMT4-AT-EOF
034000               WRITE CMBNDET-REC FROM REMIT04-REC
034100               ADD 1 TO WS-TOTAL-DATA-ROWS
034200               MOVE "Y" TO WS-ANY-DATA-SW
034300           END-IF.
034400       430-EXIT.
034500           EXIT.
034600
034700       350-PROCESS-REMIT05.
034800           READ REMIT05 INTO CMBNDET-REC.
034900           IF RMT5-AT-EOF
035000               GO TO 350-EXIT
035100           END-IF.
035200           IF NOT HEADER-ALREADY-SET
035300               WRITE CMBNDET-REC
035350           MOVE CMBNDET-REC TO WS-HEADER-REC
035400               MOVE "Y" TO WS-HEADER-SET-SW
035500           ELSE
035600               IF CMBNDET-REC NOT = WS-HEADER-REC
035700                   PERFORM 700-WARN-HEADER-MISMATCH
035800               END-IF
035900           END-IF.
036000           PERFORM 440-COPY-DATA-ROWS-05 THRU 440-EXIT
036100                   UNTIL RMT5-AT-EOF.
036200       350-EXIT.
036300           EXIT.
036400
036500       440-COPY-DATA-ROWS-05.
036600           READ REMIT05 AT END SET RMT5-AT-EOF TO TRUE.
036700           IF NOT RMT5-AT-EOF
036800               WRITE CMBNDET-REC FROM REMIT05-REC
036900               ADD 1 TO WS-TOTAL-DATA-ROWS
037000               MOVE "Y" TO WS-ANY-DATA-SW
037100           END-IF.
037200       440-EXIT.
037300           EXIT.
037400
037500       700-WARN-HEADER-MISMATCH.
037600           MOVE ZERO TO ABEND-DATE.
037700           MOVE WS-DATE TO ABEND-DATE.
037800           MOVE "700-WARN" TO PARA-NAME.
037900           MOVE "HEADER RECORD DOES NOT MATCH FIRST FILE'S HEADER"
038000                TO ABEND-REASON.
038100           MOVE WS-HEADER-1ST-COL TO EXPECTED-VAL.
038200           MOVE CMBNDET-REC(1:20) TO ACTUAL-VAL.
038300           WRITE SYSOUT-REC FROM ABEND-REC.
038400           DISPLAY "EFTCMBN - HEADER MISMATCH WARNING, RUN CONTINUES"
038500                   UPON CONSOLE.
038600
038700       800-OPEN-FILES.
038800           MOVE SPACES TO WS-OPEN-SW-GROUP.
038900           OPEN OUTPUT CMBNDET.
038910           OPEN INPUT REMIT01.
038920           IF RMT1-OK OR RMT1-AT-EOF
038930               ADD 1 TO WS-FILES-PRESENT
038940               MOVE "Y" TO WS-RMT1-OPEN-SW
038950           END-IF.
038960           OPEN INPUT REMIT02.
038970           IF RMT2-OK OR RMT2-AT-EOF
038980               ADD 1 TO WS-FILES-PRESENT
038990               MOVE "Y" TO WS-RMT2-OPEN-SW
039000           END-IF.
039010           OPEN INPUT REMIT03.
039020           IF RMT3-OK OR RMT3-AT-EOF
039030               ADD 1 TO WS-FILES-PRESENT
039040               MOVE "Y" TO WS-RMT3-OPEN-SW
039050           END-IF.
039060           OPEN INPUT REMIT04.
039070           IF RMT4-OK OR RMT4-AT-EOF
039080               ADD 1 TO WS-FILES-PRESENT
039090               MOVE "Y" TO WS-RMT4-OPEN-SW
039100           END-IF.
039110           OPEN INPUT REMIT05.
039120           IF RMT5-OK OR RMT5-AT-EOF
039130               ADD 1 TO WS-FILES-PRESENT
039140               MOVE "Y" TO WS-RMT5-OPEN-SW
039150           END-IF.
040900
041000       950-REJECT-NO-FILES.
041100           MOVE WS-DATE TO ABEND-DATE.
041200           MOVE "950-REJECT" TO PARA-NAME.
041300           MOVE "NO REMITTANCE DETAIL FILES WERE PRESENT THIS RUN"
041400                TO ABEND-REASON.
041500           MOVE SPACES TO EXPECTED-VAL ACTUAL-VAL.
041600           WRITE SYSOUT-REC FROM ABEND-REC.
041700           DISPLAY "EFTCMBN - NO INPUT FILES, RUN REJECTED"
041800                   UPON CONSOLE.
041900           DIVIDE ZERO-VAL INTO ONE-VAL.
042000
042100       960-REJECT-NO-DATA-ROWS.
042200           MOVE WS-DATE TO ABEND-DATE.
042300           MOVE "960-REJECT" TO PARA-NAME.
042400           MOVE "COMBINED DETAIL FILE HAS NO DATA ROWS"
042500                TO ABEND-REASON.
042600           MOVE SPACES TO EXPECTED-VAL ACTUAL-VAL.
042700           WRITE SYSOUT-REC FROM ABEND-REC.
042800           DISPLAY "EFTCMBN - NO DATA ROWS SURVIVED, RUN REJECTED"
042900                   UPON CONSOLE.
043000           DIVIDE ZERO-VAL INTO ONE-VAL.
043100
043200       999-CLEANUP.
043300           DISPLAY "EFTCMBN - FILES COMBINED......." WS-FILES-PRESENT
043400                   UPON CONSOLE.
043500           DISPLAY "EFTCMBN - TOTAL DATA ROWS......" WS-TOTAL-DATA-ROWS
043600                   UPON CONSOLE.
043650           DISPLAY "EFTCMBN - REMIT01-05 OPEN FLAGS. " WS-OPEN-SW-TRACE
043660                   UPON CONSOLE.
043700           CLOSE CMBNDET REMIT01 REMIT02 REMIT03 REMIT04 REMIT05.
