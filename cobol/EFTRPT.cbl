000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  EFTRPT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 09/30/16.
000700       DATE-COMPILED. 09/30/16.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM PRINTS THE EFT ANALYSIS REPORT FROM THE
001300      *          GROUPED-DETAIL WORK FILE EFTGRP BUILT.  NOT-SPLIT EFTS
001400      *          ARE PRINTED FIRST, THEN SPLIT EFTS, EACH SECTION
001500      *          SORTED BY EFT-NUM - SO GRPDET IS READ IN THREE PASSES:
001600      *          ONE TO PICK UP THE END-OF-FILE SUMMARY TOTALS (NEEDED
001700      *          FOR THE SECTION HEADER COUNTS BEFORE EITHER SECTION
001800      *          CAN BE PRINTED), THEN ONE PASS PER SECTION.
001900      *
002000      *          INPUT FILE                -   GRPDET
002100      *
002200      *          INPUT FILE                -   SCRTOT (SCRUBBER TOTALS)
002300      *
002400      *          OUTPUT FILE PRODUCED      -   EFTRPT-FILE (PRINT, 132)
002500      *
002600      *          DUMP FILE                 -   SYSOUT
002700      *
002800      ******************************************************************
002900      *    09/30/16  TPW  ORIGINAL (TICKET EFT-2209)
003000      *    11/17/16  TPW  ADD THE PAYMENT AMOUNT/OTHER PLAS/LEDGER
003100      *                   BALANCE LINES (TICKET EFT-2137)
003200      *    02/03/17  DLK  ADD THE FINAL SUMMARY BLOCK, PULLING THE
003300      *                   SCRUBBER'S BALANCING TOTALS OFF SCRTOT
003400      *                   (TICKET EFT-2198)
003500      *    07/14/99  RMH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003600      *                   NO CHANGE REQUIRED
003700      ******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS NEXT-PAGE.
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT SYSOUT
004700           ASSIGN TO UT-S-SYSOUT
004800             ORGANIZATION IS SEQUENTIAL.
004900
005000           SELECT GRPDET-FILE
005100           ASSIGN TO UT-S-GRPDET
005200             ACCESS MODE IS SEQUENTIAL
005300             FILE STATUS IS GRP-STATUS.
005400
005500           SELECT SCRTOT
005600           ASSIGN TO UT-S-SCRTOT
005700             ACCESS MODE IS SEQUENTIAL
005800             FILE STATUS IS STO-STATUS.
005900
006000           SELECT EFTRPT-FILE
006100           ASSIGN TO UT-S-EFTRPT
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS RPT-STATUS.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  SYSOUT
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 136 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SYSOUT-REC.
007300       01  SYSOUT-REC                   PIC X(136).
008200
008300      ** QSAM FILE - EFT/PAYMENT/PLA/ENCOUNTER WORK FILE, EFTGRP'S
008400      ** OUTPUT
008500       FD  GRPDET-FILE
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 132 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS GRPDET-REC.
009100       COPY GRPDET.
009200
009300      ** QSAM FILE - ONE-RECORD SCRUBBER BALANCING TOTALS
009400       FD  SCRTOT
009500           RECORDING MODE IS F
009600           LABEL RECORDS ARE STANDARD
009700           RECORD CONTAINS 21 CHARACTERS
009800           BLOCK CONTAINS 0 RECORDS
009900           DATA RECORD IS SCRTOT-REC.
010000       01  SCRTOT-REC                   PIC X(21).
010100
010200      ** PRINT FILE - EFT ANALYSIS REPORT, 132 COLUMNS
010300       FD  EFTRPT-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 132 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS EFTRPT-REC.
010900       01  EFTRPT-REC                   PIC X(132).
011000
011100       WORKING-STORAGE SECTION.
011200
011300       01  FILE-STATUS-CODES.
011400           05  GRP-STATUS               PIC X(02).
011500               88  GRP-OK               VALUE "00".
011600           05  STO-STATUS               PIC X(02).
011700               88  STO-OK               VALUE "00".
011800           05  RPT-STATUS               PIC X(02).
011900               88  RPT-OK               VALUE "00".
012000
012100       COPY SCRBTOT.
012200
012300       01  FLAGS-AND-SWITCHES.
012400           05  WS-MORE-RECS-SW          PIC X(01).
012500               88  MORE-RECS-TO-READ    VALUE "Y".
012600           05  WS-WANT-SW               PIC X(01).
012700               88  WS-WANT-THIS-EFT     VALUE "Y".
012800
012900       01  COUNTERS-IDXS-AND-ACCUMULATORS.
013000           05  WS-ROWS-READ             PIC S9(9) COMP.
013100           05  WS-LINES                 PIC 9(02) COMP VALUE 99.
013200           05  WS-PAGES                 PIC 9(03) COMP VALUE 1.
013300           05  WS-SUM-IDX               PIC 9(02) COMP.
013400
013500      ** GD-SUM-REC TOTALS, SCANNED OFF GRPDET BEFORE EITHER SECTION
013600      ** IS PRINTED SO THE SECTION-HEADER COUNTS ARE ALREADY KNOWN.
013700       01  WS-RPT-TOTALS.
013800           05  WS-RPT-TOT-EFTS          PIC 9(07) COMP.
013900           05  WS-RPT-SPLIT-EFTS        PIC 9(07) COMP.
014000           05  WS-RPT-NOTSPLIT-EFTS     PIC 9(07) COMP.
014100           05  WS-RPT-TOT-PAYMENTS      PIC 9(07) COMP.
014200           05  WS-RPT-TOT-ENCOUNTERS    PIC 9(07) COMP.
014300           05  WS-RPT-TOT-ENC-TO-CHECK  PIC 9(07) COMP.
014400           05  WS-RPT-IMMEDIATE-POST    PIC 9(07) COMP.
014500           05  WS-RPT-PLA-ONLY          PIC 9(07) COMP.
014600           05  WS-RPT-QUICK-POST        PIC 9(07) COMP.
014700           05  WS-RPT-FULL-POST         PIC 9(07) COMP.
014800           05  WS-RPT-MIXED-POST        PIC 9(07) COMP.
014810           05  WS-RPT-22-ENCOUNTERS     PIC 9(07) COMP.
014820           05  WS-RPT-123-ENCOUNTERS    PIC 9(07) COMP.
014900
015000       01  WS-CURRENT-PAYER             PIC X(20).
015010
015020      ** PLA COUNTS OFF THE LAST PAYMENT RECORD READ - CARRIED
015030      ** FORWARD SO 320-WRITE-AMT-LINES CAN PRINT THE "PLAS
015040      ** (L6:.. OTHER:..)" HEADER AHEAD OF THE PLA TEXT LINES THAT
015050      ** FOLLOW.
015060       01  WS-SAVE-PLA-COUNTS.
015070           05  WS-SAVE-PLA-L6-CNT       PIC 9(05) COMP.
015080           05  WS-SAVE-PLA-OTH-CNT      PIC 9(05) COMP.
015085
015086      ** ZONED WORKING FIELDS FOR STRING-ING COMP COUNTS INTO REPORT
015087      ** TEXT - STRING NEEDS THE DIGITS AS DISPLAY CHARACTERS, NOT
015088      ** A COMP ITEM'S BINARY STORAGE.
015089       01  WS-NUM-EDIT-7                PIC ZZZZZZ9.
015090       01  WS-NUM-EDIT-5A               PIC ZZZZ9.
015091       01  WS-NUM-EDIT-5B               PIC ZZZZ9.
015100
015200      ** ONE 132-BYTE PRINT BUFFER, A DIFFERENT TYPED VIEW PER LINE
015300      ** KIND - THE SAME UNION IDIOM GRPDET.CPY USES ON THE WORK FILE,
015400      ** APPLIED HERE TO THE REPORT ITSELF.
015500       01  WS-PRINT-LINE-AREA           PIC X(132).
015600
015700       01  WS-PAGE-HDR-LINE REDEFINES WS-PRINT-LINE-AREA.
015800           05  FILLER                   PIC X(01).
015900           05  PHL-PAYER                PIC X(20).
016000           05  FILLER                   PIC X(03) VALUE " - ".
016100           05  FILLER                   PIC X(13) VALUE
016200                   "EFTS ANALYSIS".
016300           05  FILLER                   PIC X(87).
016400           05  FILLER                   PIC X(05) VALUE "PAGE ".
016500           05  PHL-PAGE-NBR             PIC ZZ9.
016600
016700       01  WS-SECTION-HDR-LINE REDEFINES WS-PRINT-LINE-AREA.
016800           05  FILLER                   PIC X(01).
016900           05  SHL-TEXT                 PIC X(40).
017000           05  FILLER                   PIC X(91).
017100
017200       01  WS-EFT-LINE REDEFINES WS-PRINT-LINE-AREA.
017300           05  FILLER                   PIC X(04) VALUE "EFT ".
017400           05  ELN-EFT-NUM              PIC X(20).
017500           05  FILLER                   PIC X(02).
017600           05  ELN-PAYER                PIC X(20).
017700           05  FILLER                   PIC X(02).
017800           05  FILLER                   PIC X(06) VALUE "PMTS: ".
017900           05  ELN-PMT-COUNT            PIC ZZ9.
018000           05  FILLER                   PIC X(02).
018100           05  FILLER                   PIC X(07) VALUE "SPLIT: ".
018200           05  ELN-SPLIT                PIC X(01).
018300           05  FILLER                   PIC X(65).
018400
018500       01  WS-PMT-LINE REDEFINES WS-PRINT-LINE-AREA.
018600           05  FILLER                   PIC X(04) VALUE "PMT ".
018700           05  PLN-PRACTICE-ID          PIC X(10).
018800           05  FILLER                   PIC X(01) VALUE "_".
018900           05  PLN-CHK-NBR              PIC X(20).
019000           05  FILLER                   PIC X(02).
019100           05  PLN-CATEGORY             PIC X(15).
019200           05  FILLER                   PIC X(02).
019300           05  FILLER                   PIC X(05) VALUE "ENC: ".
019400           05  PLN-ENC-CHK              PIC ZZ9.
019500           05  FILLER                   PIC X(01) VALUE "/".
019600           05  PLN-ENC-TOT              PIC ZZ9.
019700           05  FILLER                   PIC X(02).
019800           05  FILLER                   PIC X(05) VALUE "PLA: ".
019900           05  PLN-PLA-CNT              PIC ZZ9.
020000           05  FILLER                   PIC X(01).
020100           05  FILLER                   PIC X(10) VALUE
020200                   "POSTED:   ".
020300           05  PLN-POSTED               PIC X(01).
020400           05  FILLER                   PIC X(01).
020500           05  PLN-DISP                 PIC X(26).
020550           05  FILLER                   PIC X(01).
020560           05  FILLER                   PIC X(08) VALUE " STATUS:".
020570           05  PLN-STATUS                PIC X(07).
020600           05  FILLER                   PIC X(01).
020700
020800       01  WS-AMT-LINE REDEFINES WS-PRINT-LINE-AREA.
020900           05  FILLER                   PIC X(05).
021000           05  ALN-LABEL                PIC X(20).
021100           05  FILLER                   PIC X(02).
021200           05  ALN-AMOUNT               PIC $Z,ZZZ,ZZ9.99-.
021300           05  FILLER                   PIC X(91).
021400
021500       01  WS-PLA-LINE REDEFINES WS-PRINT-LINE-AREA.
021600           05  FILLER                   PIC X(05).
021700           05  PLL-TEXT                 PIC X(60).
021800           05  FILLER                   PIC X(67).
021900
022000       01  WS-ENC-LINE REDEFINES WS-PRINT-LINE-AREA.
022100           05  FILLER                   PIC X(04) VALUE "ENC ".
022200           05  ELI-ENC-NBR              PIC X(12).
022300           05  FILLER                   PIC X(02).
022400           05  ELI-CLM-STS              PIC X(20).
022500           05  FILLER                   PIC X(02).
022600           05  FILLER                   PIC X(05) VALUE "SVC: ".
022700           05  ELI-SVC-CNT              PIC ZZ9.
022800           05  FILLER                   PIC X(02).
022900           05  ELI-REVIEW               PIC X(24).
023000           05  FILLER                   PIC X(58).
023100
023200       01  WS-SUMMARY-LINE REDEFINES WS-PRINT-LINE-AREA.
023300           05  FILLER                   PIC X(05).
023400           05  SUM-LABEL                PIC X(30).
023500           05  FILLER                   PIC X(05).
023600           05  SUM-VALUE                PIC ZZZ,ZZ9.
023700           05  FILLER                   PIC X(85).
023800
023900       COPY ABENDREC.
024000
024100       77  ZERO-VAL                     PIC 9 VALUE ZERO.
024200       77  ONE-VAL                      PIC 9 VALUE 1.
024300
024400       PROCEDURE DIVISION.
024500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600           PERFORM 050-SCAN-TOTALS THRU 050-EXIT.
024700           PERFORM 100-PRINT-SECTION1 THRU 100-EXIT.
024800           PERFORM 200-PRINT-SECTION2 THRU 200-EXIT.
024900           PERFORM 900-CLEANUP THRU 900-EXIT.
025000           MOVE ZERO TO RETURN-CODE.
025100           GOBACK.
025200
025300       000-HOUSEKEEPING.
025400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025500           DISPLAY "******** BEGIN JOB EFTRPT ********".
025600           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-RPT-TOTALS.
025700           MOVE 99 TO WS-LINES.
025800           MOVE 1  TO WS-PAGES.
025900           OPEN OUTPUT SYSOUT, EFTRPT-FILE.
026000           OPEN INPUT SCRTOT.
026100           READ SCRTOT INTO SCRBTOT-REC
026200               AT END
026300               MOVE "000-HOUSEKEEPING" TO PARA-NAME
026400               MOVE "EMPTY SCRUBBER TOTALS FILE" TO ABEND-REASON
026500               GO TO 1000-ABEND-RTN
026600           END-READ.
026700           CLOSE SCRTOT.
026800       000-EXIT.
026900           EXIT.
027000
027100      ** ONE PASS OVER GRPDET TO PICK UP THE 'T'-TYPE SUMMARY ROWS -
027200      ** WRITTEN BY EFTGRP IN A FIXED ORDER, SO THEY ARE PICKED OFF
027300      ** POSITIONALLY RATHER THAN BY LABEL TEXT.
027400       050-SCAN-TOTALS.
027500           MOVE "050-SCAN-TOTALS" TO PARA-NAME.
027600           OPEN INPUT GRPDET-FILE.
027700           MOVE "Y" TO WS-MORE-RECS-SW.
027800           PERFORM 810-READ-GRPDET THRU 810-EXIT.
027900           PERFORM 055-SCAN-ONE-ROW THRU 055-EXIT
028000                   UNTIL NOT MORE-RECS-TO-READ.
028100           CLOSE GRPDET-FILE.
028200       050-EXIT.
028300           EXIT.
028400
028500       055-SCAN-ONE-ROW.
028600           IF GD-SUM-REC
028700               ADD 1 TO WS-SUM-IDX
028800               EVALUATE WS-SUM-IDX
028900                   WHEN 1  MOVE GD-SUM-VALUE TO WS-RPT-TOT-EFTS
029000                   WHEN 2  MOVE GD-SUM-VALUE TO WS-RPT-SPLIT-EFTS
029100                   WHEN 3  MOVE GD-SUM-VALUE TO WS-RPT-NOTSPLIT-EFTS
029200                   WHEN 4  MOVE GD-SUM-VALUE TO WS-RPT-TOT-PAYMENTS
029300                   WHEN 5  MOVE GD-SUM-VALUE TO WS-RPT-TOT-ENCOUNTERS
029400                   WHEN 6  MOVE GD-SUM-VALUE TO
029500                                WS-RPT-TOT-ENC-TO-CHECK
029600                   WHEN 7  MOVE GD-SUM-VALUE TO WS-RPT-IMMEDIATE-POST
029700                   WHEN 8  MOVE GD-SUM-VALUE TO WS-RPT-PLA-ONLY
029800                   WHEN 9  MOVE GD-SUM-VALUE TO WS-RPT-QUICK-POST
029900                   WHEN 10 MOVE GD-SUM-VALUE TO WS-RPT-FULL-POST
030000                   WHEN 11 MOVE GD-SUM-VALUE TO WS-RPT-MIXED-POST
030010                   WHEN 12 MOVE GD-SUM-VALUE TO
030020                                WS-RPT-22-ENCOUNTERS
030030                   WHEN 13 MOVE GD-SUM-VALUE TO
030040                                WS-RPT-123-ENCOUNTERS
030100               END-EVALUATE
030200           END-IF.
030300           PERFORM 810-READ-GRPDET THRU 810-EXIT.
030400       055-EXIT.
030500           EXIT.
030600
030700      ** SECTION 1 - EFTS NOT SPLIT, EFT-NUM ASCENDING (THE ORDER THEY
030800      ** ALREADY CAME OFF EFTGRP'S SORT).
030900       100-PRINT-SECTION1.
031000           MOVE "100-PRINT-SECTION1" TO PARA-NAME.
031100           OPEN INPUT GRPDET-FILE.
031200           MOVE "Y" TO WS-MORE-RECS-SW.
031300           MOVE "N" TO WS-WANT-SW.
031400           MOVE SPACES TO WS-CURRENT-PAYER.
031500           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
031600           MOVE SPACES TO SHL-TEXT.
031650           MOVE WS-RPT-NOTSPLIT-EFTS TO WS-NUM-EDIT-7.
031700           STRING "EFTS - NOT SPLIT ("    DELIMITED BY SIZE
031800                  WS-NUM-EDIT-7           DELIMITED BY SIZE
031900                  ")"                     DELIMITED BY SIZE
032000             INTO SHL-TEXT.
032100           PERFORM 720-WRITE-SECTION-HDR THRU 720-EXIT.
032200           PERFORM 810-READ-GRPDET THRU 810-EXIT.
032300           PERFORM 110-PRINT-ONE-ROW THRU 110-EXIT
032400                   UNTIL NOT MORE-RECS-TO-READ.
032500           CLOSE GRPDET-FILE.
032600       100-EXIT.
032700           EXIT.
032800
032900       110-PRINT-ONE-ROW.
033000           IF GD-EFT-REC
033100               IF GD-EFT-IS-SPLIT
033200                   MOVE "N" TO WS-WANT-SW
033300               ELSE
033400                   MOVE "Y" TO WS-WANT-SW
033500                   MOVE GD-EFT-PAYER TO WS-CURRENT-PAYER
033600                   PERFORM 300-WRITE-EFT-LINE THRU 300-EXIT
033700               END-IF
033800           ELSE
033900               IF WS-WANT-THIS-EFT
034000                   PERFORM 150-WRITE-DETAIL-ROW THRU 150-EXIT
034100               END-IF
034200           END-IF.
034300           PERFORM 810-READ-GRPDET THRU 810-EXIT.
034400       110-EXIT.
034500           EXIT.
034600
034700      ** SECTION 2 - EFTS SPLIT, EFT-NUM ASCENDING.
034800       200-PRINT-SECTION2.
034900           MOVE "200-PRINT-SECTION2" TO PARA-NAME.
035000           OPEN INPUT GRPDET-FILE.
035100           MOVE "Y" TO WS-MORE-RECS-SW.
035200           MOVE "N" TO WS-WANT-SW.
035300           MOVE SPACES TO WS-CURRENT-PAYER.
035400           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035500           MOVE SPACES TO SHL-TEXT.
035550           MOVE WS-RPT-SPLIT-EFTS TO WS-NUM-EDIT-7.
035600           STRING "EFTS - SPLIT ("        DELIMITED BY SIZE
035700                  WS-NUM-EDIT-7           DELIMITED BY SIZE
035800                  ")"                     DELIMITED BY SIZE
035900             INTO SHL-TEXT.
036000           PERFORM 720-WRITE-SECTION-HDR THRU 720-EXIT.
036100           PERFORM 810-READ-GRPDET THRU 810-EXIT.
036200           PERFORM 210-PRINT-ONE-ROW THRU 210-EXIT
036300                   UNTIL NOT MORE-RECS-TO-READ.
036400           CLOSE GRPDET-FILE.
036500       200-EXIT.
036600           EXIT.
036700
036800       210-PRINT-ONE-ROW.
036900           IF GD-EFT-REC
037000               IF GD-EFT-IS-SPLIT
037100                   MOVE "Y" TO WS-WANT-SW
037200                   MOVE GD-EFT-PAYER TO WS-CURRENT-PAYER
037300                   PERFORM 300-WRITE-EFT-LINE THRU 300-EXIT
037400               ELSE
037500                   MOVE "N" TO WS-WANT-SW
037600               END-IF
037700           ELSE
037800               IF WS-WANT-THIS-EFT
037900                   PERFORM 150-WRITE-DETAIL-ROW THRU 150-EXIT
038000               END-IF
038100           END-IF.
038200           PERFORM 810-READ-GRPDET THRU 810-EXIT.
038300       210-EXIT.
038400           EXIT.
038500
038600      ** DISPATCHES A WANTED NON-EFT ROW TO ITS OWN WRITE PARAGRAPH.
038700       150-WRITE-DETAIL-ROW.
038800           EVALUATE TRUE
038900               WHEN GD-PMT-REC
039000                   PERFORM 310-WRITE-PMT-LINE THRU 310-EXIT
039100               WHEN GD-AMT-REC
039200                   PERFORM 320-WRITE-AMT-LINES THRU 320-EXIT
039300               WHEN GD-PLA-REC
039400                   PERFORM 330-WRITE-PLA-LINE THRU 330-EXIT
039500               WHEN GD-ENC-REC
039600                   PERFORM 340-WRITE-ENC-LINE THRU 340-EXIT
039700           END-EVALUATE.
039800       150-EXIT.
039900           EXIT.
040000
040100       300-WRITE-EFT-LINE.
040200           MOVE "300-WRITE-EFT-LINE" TO PARA-NAME.
040300           IF WS-LINES > 54
040400               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040500           MOVE SPACES TO WS-EFT-LINE.
040600           MOVE GD-EFT-NUM          TO ELN-EFT-NUM.
040700           MOVE GD-EFT-PAYER        TO ELN-PAYER.
040800           MOVE GD-EFT-PMT-COUNT    TO ELN-PMT-COUNT.
040900           IF GD-EFT-IS-SPLIT
041000               MOVE "Y" TO ELN-SPLIT
041100           ELSE
041200               MOVE "N" TO ELN-SPLIT
041300           END-IF.
041400           WRITE EFTRPT-REC FROM WS-EFT-LINE AFTER ADVANCING 2.
041500           ADD 2 TO WS-LINES.
041600       300-EXIT.
041700           EXIT.
041800
041900       310-WRITE-PMT-LINE.
042000           MOVE "310-WRITE-PMT-LINE" TO PARA-NAME.
042100           IF WS-LINES > 54
042200               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
042300           MOVE SPACES TO WS-PMT-LINE.
042400           MOVE GD-PMT-PRACTICE-ID  TO PLN-PRACTICE-ID.
042500           MOVE GD-PMT-CHK-NBR      TO PLN-CHK-NBR.
042600           MOVE GD-PMT-CATEGORY     TO PLN-CATEGORY.
042700           MOVE GD-PMT-ENC-CHK-CNT  TO PLN-ENC-CHK.
042800           MOVE GD-PMT-ENC-TOT-CNT  TO PLN-ENC-TOT.
042900           MOVE GD-PMT-PLA-CNT      TO PLN-PLA-CNT.
043000           MOVE GD-PMT-POSTED-IND   TO PLN-POSTED.
043100           MOVE GD-PMT-DISPOSITION  TO PLN-DISP.
043150           MOVE GD-PMT-RUN-STATUS   TO PLN-STATUS.
043200           WRITE EFTRPT-REC FROM WS-PMT-LINE AFTER ADVANCING 1.
043300           ADD 1 TO WS-LINES.
043310           MOVE GD-PMT-PLA-L6-CNT   TO WS-SAVE-PLA-L6-CNT.
043320           MOVE GD-PMT-PLA-OTH-CNT  TO WS-SAVE-PLA-OTH-CNT.
043400       310-EXIT.
043500           EXIT.
043600
043700       320-WRITE-AMT-LINES.
043800           MOVE "320-WRITE-AMT-LINES" TO PARA-NAME.
043900           IF WS-LINES > 52
044000               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
044100           MOVE SPACES TO WS-AMT-LINE.
044200           MOVE "PAYMENT AMOUNT:"   TO ALN-LABEL.
044300           MOVE GD-AMT-PAYMENT-AMT  TO ALN-AMOUNT.
044400           WRITE EFTRPT-REC FROM WS-AMT-LINE AFTER ADVANCING 1.
044500           MOVE "OTHER PLAS:"       TO ALN-LABEL.
044600           MOVE GD-AMT-OTHER-PLAS   TO ALN-AMOUNT.
044700           WRITE EFTRPT-REC FROM WS-AMT-LINE AFTER ADVANCING 1.
044800           MOVE "LEDGER BALANCE:"   TO ALN-LABEL.
044900           MOVE GD-AMT-LEDGER-BAL   TO ALN-AMOUNT.
045000           WRITE EFTRPT-REC FROM WS-AMT-LINE AFTER ADVANCING 1.
045100           ADD 3 TO WS-LINES.
045102           MOVE SPACES TO WS-SECTION-HDR-LINE.
045104           MOVE WS-SAVE-PLA-L6-CNT  TO WS-NUM-EDIT-5A.
045106           MOVE WS-SAVE-PLA-OTH-CNT TO WS-NUM-EDIT-5B.
045120           STRING "PLAS (L6: "            DELIMITED BY SIZE
045130                  WS-NUM-EDIT-5A          DELIMITED BY SIZE
045140                  ", OTHER: "             DELIMITED BY SIZE
045150                  WS-NUM-EDIT-5B          DELIMITED BY SIZE
045160                  ")"                     DELIMITED BY SIZE
045170             INTO SHL-TEXT.
045180           WRITE EFTRPT-REC FROM WS-SECTION-HDR-LINE AFTER ADVANCING 1.
045190           ADD 1 TO WS-LINES.
045200       320-EXIT.
045300           EXIT.
045400
045500       330-WRITE-PLA-LINE.
045600           MOVE "330-WRITE-PLA-LINE" TO PARA-NAME.
045700           IF WS-LINES > 54
045800               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
045900           MOVE SPACES TO WS-PLA-LINE.
046000           MOVE GD-PLA-TEXT TO PLL-TEXT.
046100           WRITE EFTRPT-REC FROM WS-PLA-LINE AFTER ADVANCING 1.
046200           ADD 1 TO WS-LINES.
046300       330-EXIT.
046400           EXIT.
046500
046600       340-WRITE-ENC-LINE.
046700           MOVE "340-WRITE-ENC-LINE" TO PARA-NAME.
046800           IF WS-LINES > 54
046900               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
047000           MOVE SPACES TO WS-ENC-LINE.
047100           MOVE GD-ENC-NBR          TO ELI-ENC-NBR.
047200           MOVE GD-ENC-CLM-STS      TO ELI-CLM-STS.
047300           MOVE GD-ENC-SVC-CNT      TO ELI-SVC-CNT.
047400           MOVE GD-ENC-REVIEW-TYPE  TO ELI-REVIEW.
047500           WRITE EFTRPT-REC FROM WS-ENC-LINE AFTER ADVANCING 1.
047600           ADD 1 TO WS-LINES.
047700       340-EXIT.
047800           EXIT.
047900
048000       600-PAGE-BREAK.
048100           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
048200       600-EXIT.
048300           EXIT.
048400
048500       700-WRITE-PAGE-HDR.
048600           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
048700           MOVE SPACES TO WS-PAGE-HDR-LINE.
048800           MOVE WS-CURRENT-PAYER TO PHL-PAYER.
048900           MOVE WS-PAGES         TO PHL-PAGE-NBR.
049000           WRITE EFTRPT-REC FROM WS-PAGE-HDR-LINE
049100               AFTER ADVANCING NEXT-PAGE.
049200           ADD 1 TO WS-PAGES.
049300           MOVE ZERO TO WS-LINES.
049400       700-EXIT.
049500           EXIT.
049600
049700       720-WRITE-SECTION-HDR.
049800           MOVE "720-WRITE-SECTION-HDR" TO PARA-NAME.
049900           WRITE EFTRPT-REC FROM WS-SECTION-HDR-LINE
050000               AFTER ADVANCING 2.
050100           ADD 2 TO WS-LINES.
050200       720-EXIT.
050300           EXIT.
050400
050500       810-READ-GRPDET.
050600           READ GRPDET-FILE INTO GRPDET-REC
050700               AT END
050800               MOVE "N" TO WS-MORE-RECS-SW
050900               GO TO 810-EXIT
051000           END-READ.
051100           ADD 1 TO WS-ROWS-READ.
051200       810-EXIT.
051300           EXIT.
051400
051500       900-CLEANUP.
051600           MOVE "900-CLEANUP" TO PARA-NAME.
051700           PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.
051800           DISPLAY "EFTRPT ROWS READ = " WS-ROWS-READ.
051900           CLOSE SYSOUT, EFTRPT-FILE.
052000           DISPLAY "******** NORMAL END OF JOB EFTRPT ********".
052100       900-EXIT.
052200           EXIT.
052300
052400      ** FINAL SUMMARY BLOCK - REPORTER'S OWN TOTALS, THEN THE THREE
052500      ** SCRUBBER-SOURCED COUNTS OFF SCRBTOT-REC.
052600       950-WRITE-SUMMARY.
052700           MOVE "950-WRITE-SUMMARY" TO PARA-NAME.
052800           MOVE SPACES TO WS-SECTION-HDR-LINE.
052900           MOVE "EFT ANALYSIS - SUMMARY" TO SHL-TEXT.
053000           WRITE EFTRPT-REC FROM WS-SECTION-HDR-LINE
053100               AFTER ADVANCING NEXT-PAGE.
053200           MOVE "TOTAL EFTS"          TO SUM-LABEL.
053300           MOVE WS-RPT-TOT-EFTS       TO SUM-VALUE.
053400           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 2.
053500           MOVE "SPLIT EFTS"          TO SUM-LABEL.
053600           MOVE WS-RPT-SPLIT-EFTS     TO SUM-VALUE.
053700           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
053800           MOVE "NOT SPLIT EFTS"      TO SUM-LABEL.
053900           MOVE WS-RPT-NOTSPLIT-EFTS  TO SUM-VALUE.
054000           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
054100           MOVE "TOTAL PAYMENTS"      TO SUM-LABEL.
054200           MOVE WS-RPT-TOT-PAYMENTS   TO SUM-VALUE.
054300           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
054400           MOVE "TOTAL ENCOUNTERS"    TO SUM-LABEL.
054500           MOVE WS-RPT-TOT-ENCOUNTERS TO SUM-VALUE.
054600           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
054700           MOVE "ENCOUNTERS TO CHECK" TO SUM-LABEL.
054800           MOVE WS-RPT-TOT-ENC-TO-CHECK TO SUM-VALUE.
054900           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
055000           MOVE "IMMEDIATE POST"      TO SUM-LABEL.
055100           MOVE WS-RPT-IMMEDIATE-POST TO SUM-VALUE.
055200           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
055300           MOVE "PLA ONLY"            TO SUM-LABEL.
055400           MOVE WS-RPT-PLA-ONLY       TO SUM-VALUE.
055500           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
055600           MOVE "QUICK POST"          TO SUM-LABEL.
055700           MOVE WS-RPT-QUICK-POST     TO SUM-VALUE.
055800           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
055900           MOVE "FULL POST"           TO SUM-LABEL.
056000           MOVE WS-RPT-FULL-POST      TO SUM-VALUE.
056100           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
056200           MOVE "MIXED POST"          TO SUM-LABEL.
056300           MOVE WS-RPT-MIXED-POST     TO SUM-VALUE.
056400           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
056410           MOVE "22 ENCOUNTERS"       TO SUM-LABEL.
056420           MOVE WS-RPT-22-ENCOUNTERS  TO SUM-VALUE.
056430           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
056440           MOVE "1/2/3 ENCOUNTERS"    TO SUM-LABEL.
056450           MOVE WS-RPT-123-ENCOUNTERS TO SUM-VALUE.
056460           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
056500           MOVE "BAD ROWS REMOVED"    TO SUM-LABEL.
056600           MOVE ST-ROWS-DROPPED-PASS1 TO SUM-VALUE.
056700           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 2.
056800           MOVE "INTEREST ROWS PROCESSED" TO SUM-LABEL.
056900           MOVE ST-INTEREST-ROWS-REMOVED TO SUM-VALUE.
057000           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
057100           MOVE "PLA ROWS UPDATED"    TO SUM-LABEL.
057200           MOVE ST-PLA-ROWS-UPDATED   TO SUM-VALUE.
057300           WRITE EFTRPT-REC FROM WS-SUMMARY-LINE AFTER ADVANCING 1.
057400       950-EXIT.
057500           EXIT.
057600
057700       1000-ABEND-RTN.
057800           MOVE ABEND-REC TO SYSOUT-REC.
057900           WRITE SYSOUT-REC.
058000           DISPLAY "** EFTRPT ABEND - " ABEND-REASON UPON CONSOLE.
058100           DIVIDE ZERO-VAL INTO ONE-VAL.
