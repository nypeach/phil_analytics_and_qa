000100******************************************************************
000200*    COPYBOOK    ABENDREC                                       *
000300*    SHOP-STANDARD SYSOUT DUMP RECORD, CALLED BY EVERY EFT       *
000400*    ANALYTICS PROGRAM WHEN A BALANCE OR LOOKUP FAILURE FORCES   *
000500*    A CONTROLLED ABEND.  FILLED BY THE ABEND PARAGRAPH, MOVED   *
000600*    TO SYSOUT-REC AND WRITTEN JUST BEFORE THE FORCED ABEND.     *
000700*                                                                *
000800*    01/09/92  JS   ORIGINAL COPYBOOK - LIFTED FROM DALYEDIT'S   *
000900*                   IN-LINE SYSOUT MOVE SO ALL EFT PROGRAMS      *
001000*                   SHARE ONE LAYOUT                             *
001100*    07/14/99  RMH  Y2K - EXPAND ABEND-DATE TO CCYYMMDD          *
001200*    03/02/11  DLK  ADD ACTUAL-VAL-2 FOR TWO-SIDED COMPARES      *
001300*    09/30/16  TPW  WIDEN ABEND-REASON FOR PAYMENT BALANCING     *
001400*                   DISPOSITION TEXT (TICKET EFT-2209)          *
001500******************************************************************
001600 01  ABEND-REC.
001700     05  ABEND-DATE              PIC 9(8).
001800     05  FILLER                  PIC X(1).
001900     05  PARA-NAME               PIC X(12).
002000     05  FILLER                  PIC X(1).
002100     05  ABEND-REASON            PIC X(60).
002200     05  FILLER                  PIC X(1).
002300     05  EXPECTED-VAL            PIC X(20).
002400     05  FILLER                  PIC X(1).
002500     05  ACTUAL-VAL              PIC X(20).
002600     05  FILLER                  PIC X(12).
