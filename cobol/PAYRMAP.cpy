000100******************************************************************
000200*    COPYBOOK    PAYRMAP                                        *
000300*    PAYER MAPPING RECORD - CLEARINGHOUSE WAYSTAR-ID TO PAYER    *
000400*    FOLDER NAME.  LOADED IN FILE ORDER INTO THE PAYR-TABLE      *
000500*    OCCURS BELOW BY EFTENRCH'S 060-LOAD-PAYRMAP-TABLE PARAGRAPH *
001100*    THEN SCANNED FRONT-TO-BACK SO THE "FIRST MATCH WINS" RULE   *
001200*    HOLDS.                                                     *
001300*                                                                *
001400*    04/02/08  DLK  ORIGINAL LAYOUT (TICKET EFT-0118)            *
001500*    06/06/13  DLK  RAISE TABLE LIMIT FROM 200 TO 500 PAYERS     *
001600*                   (TICKET EFT-1644)                           *
001700******************************************************************
001800 01  PAYRMAP-REC.
001900     05  PY-PAYER-NAME            PIC X(30).
002000     05  PY-WAYSTAR-ID            PIC X(10).
002100     05  PY-PAYER-FOLDER          PIC X(20).
002200     05  FILLER                   PIC X(08).
002300
002400 01  PAYR-TABLE.
002500     05  PAYR-TABLE-ROWS OCCURS 500 TIMES
002600                         INDEXED BY PAYR-IDX.
002700         10  PY-T-WAYSTAR-ID      PIC X(10).
002800         10  PY-T-PAYER-FOLDER    PIC X(20).
