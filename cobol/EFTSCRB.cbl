000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  EFTSCRB.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 09/30/16.
000700       DATE-COMPILED. 09/30/16.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM SCRUBS THE COMBINED REMITTANCE DETAIL
001300      *          FILE PRODUCED BY EFTCMBN IN TWO PASSES.
001400      *
001500      *          PASS 1 DROPS THE THREE KNOWN "JUNK ROW" PATTERNS AS
001600      *          EACH RECORD IS READ.
001700      *
001800      *          PASS 2 WORKS A GROUP OF SURVIVING ROWS AT A TIME - ALL
001900      *          ROWS SHARING ONE CHK-NBR - LOOKING FOR EXACTLY ONE
002000      *          PROVIDER LEVEL ADJUSTMENT "L6" ROW AND ONE OR MORE
002100      *          INTEREST-PAYMENT ROWS WHOSE DOLLAR AMOUNTS FOOT TO THE
002200      *          L6 AMOUNT.  WHEN THEY DO, THE INTEREST ROWS ARE FOLDED
002300      *          INTO THE L6 ROW'S DESCRIPTION AND DROPPED.
002400      *
002500      *          INPUT FILE               -   CMBNDET
002600      *
002700      *          OUTPUT FILE PRODUCED     -   SCRBDET
002800      *
002900      *          DUMP FILE                -   SYSOUT
003000      *
003100      ******************************************************************
003200      *    09/30/16  TPW  ORIGINAL (TICKET EFT-2118)
003300      *    10/14/16  TPW  THE L6-AMOUNT/INTEREST-TOTAL COMPARE WAS BEING
003400      *                   DONE ON UNROUNDED PACKED FIELDS - NOW COMPARES
003500      *                   THE AMTPARS-ROUNDED VALUES (TICKET EFT-2131)
003600      *    01/30/17  DLK  GROUP TABLE RAISED FROM 25 TO 50 ROWS - A
003700      *                   LARGE HOSPITAL CHECK WAS OVERFLOWING IT
003800      *                   (TICKET EFT-2190)
003900      *    06/12/98  RMH  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
004000      *                   PROGRAM, SVC-DATE IS CARRIED AS TEXT, NO
004100      *                   CHANGE REQUIRED
004200      ******************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-390.
004600       OBJECT-COMPUTER. IBM-390.
004700       SPECIAL-NAMES.
004800           C01 IS NEXT-PAGE.
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT SYSOUT
005200           ASSIGN TO UT-S-SYSOUT
005300             ORGANIZATION IS SEQUENTIAL.
005400
005500           SELECT CMBNDET
005600           ASSIGN TO UT-S-CMBNDET
005700             ACCESS MODE IS SEQUENTIAL
005800             FILE STATUS IS CMB-STATUS.
005900
006000           SELECT SCRBDET
006100           ASSIGN TO UT-S-SCRBDET
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS SCR-STATUS.
006320
006350           SELECT SCRTOT
006360           ASSIGN TO UT-S-SCRTOT
006370             ACCESS MODE IS SEQUENTIAL
006380             FILE STATUS IS STO-STATUS.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  SYSOUT
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 136 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SYSOUT-REC.
007300       01  SYSOUT-REC                  PIC X(136).
007400
007500      ** QSAM FILE - COMBINER'S OUTPUT, PASS 1 INPUT
007600       FD  CMBNDET
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 400 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS CMBNDET-REC.
008200       01  CMBNDET-REC                 PIC X(400).
008300
008400      ** QSAM FILE - SCRUBBED DETAIL, ENRICHER'S INPUT
008500       FD  SCRBDET
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 400 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS SCRBDET-REC.
009100       01  SCRBDET-REC                 PIC X(400).
009200
009210      ** QSAM FILE - ONE-RECORD BALANCING TOTALS, CARRIED FORWARD TO
009220      ** THE REPORTER FOR THE FINAL SUMMARY BLOCK
009230       FD  SCRTOT
009240           RECORDING MODE IS F
009250           LABEL RECORDS ARE STANDARD
009260           RECORD CONTAINS 21 CHARACTERS
009270           BLOCK CONTAINS 0 RECORDS
009280           DATA RECORD IS SCRTOT-REC.
009290       01  SCRTOT-REC                  PIC X(21).
009300
009310       WORKING-STORAGE SECTION.
009400
009500       01  FILE-STATUS-CODES.
009600           05  CMB-STATUS               PIC X(02).
009700               88  CMB-OK               VALUE "00".
009800               88  CMB-AT-EOF           VALUE "10".
009900           05  SCR-STATUS               PIC X(02).
010000               88  SCR-OK               VALUE "00".
010050           05  STO-STATUS               PIC X(02).
010060               88  STO-OK               VALUE "00".
010100
010200      ** QSAM FILE - WORKING COPY OF THE COMBINED DETAIL RECORD
010300       COPY REMITDET.
010350       COPY SCRBTOT.
010400
010500       01  FLAGS-AND-SWITCHES.
010600           05  WS-MORE-RECS-SW          PIC X(01) VALUE "Y".
010700               88  MORE-RECS-TO-READ    VALUE "Y".
010800           05  WS-CHK-BREAK-SW          PIC X(01) VALUE SPACE.
010900               88  CHK-NBR-CHANGED      VALUE "Y".
011000           05  WS-MERGE-OK-SW           PIC X(01).
011100               88  MERGE-CAN-PROCEED    VALUE "Y".
011200
011300       01  COUNTERS-IDXS-AND-ACCUMULATORS.
011400           05  WS-ROWS-READ             PIC S9(9) COMP.
011500           05  WS-ROWS-DROPPED-PASS1    PIC S9(7) COMP.
011600           05  WS-ROWS-WRITTEN          PIC S9(9) COMP.
011700           05  WS-INTEREST-ROWS-REMOVED PIC S9(7) COMP.
011800           05  WS-PLA-ROWS-UPDATED      PIC S9(7) COMP.
011900           05  WS-GROUP-COUNT           PIC S9(3) COMP.
012000           05  WS-L6-COUNT              PIC S9(3) COMP.
012100           05  WS-INTEREST-COUNT        PIC S9(3) COMP.
012200           05  WS-L6-ROW-SUB            PIC S9(3) COMP.
012300           05  WS-FIRST-INT-ROW-SUB     PIC S9(3) COMP.
012400           05  WS-DONOR-ROW-SUB         PIC S9(3) COMP.
012410           05  WS-AMT-SUM-SUB           PIC 9(01) COMP.
012420           05  WS-AMT-GRAND-TOTAL       PIC S9(09)V99 COMP-3.
012500
012600       01  AMTPARS-LINKAGE.
012700           05  AP-TEXT-IN               PIC X(10).
012800           05  AP-VALUE-OUT             PIC S9(07)V99 COMP-3.
012900           05  AP-VALID-SW              PIC X(01).
013000
013100       01  PLAAMT-LINKAGE.
013200           05  PA-TEXT-IN               PIC X(80).
013300           05  PA-AMT-TEXT-OUT          PIC X(10).
013400           05  PA-AMT-VALUE-OUT         PIC S9(07)V99 COMP-3.
013500           05  PA-VALID-SW              PIC X(01).
013600               88  PA-IS-VALID          VALUE "Y".
013700
013800       01  WS-AMOUNT-FIELDS.
013900           05  WS-BILL-AMT-VALUE        PIC S9(07)V99 COMP-3.
014000           05  WS-PD-AMT-VALUE          PIC S9(07)V99 COMP-3.
014100           05  WS-L6-AMT-VALUE          PIC S9(07)V99 COMP-3.
014200           05  WS-INTEREST-TOTAL        PIC S9(07)V99 COMP-3.
014210
014220      ** SAME FOUR AMOUNTS, TAKEN AS A TABLE FOR THE ABEND TRACE'S
014230      ** CONTROL-TOTAL LINE BELOW (TICKET EFT-2198, DLK)
014240       01  WS-AMOUNT-TABLE REDEFINES WS-AMOUNT-FIELDS.
014250           05  WS-AMOUNT-VALUES         PIC S9(07)V99 COMP-3
014260                                         OCCURS 4 TIMES.
014300
014400       01  WS-MERGED-DESCRIPTION.
014500           05  WS-MRG-ENC-NBR           PIC X(12).
014600           05  WS-MRG-CLM-STS-COD       PIC X(20).
014700           05  WS-MRG-POL-NBR           PIC X(15).
014800           05  WS-MRG-AMT-TEXT          PIC X(10).
014810
014820      ** ONE 57-BYTE VIEW OF THE MERGED-ROW DESCRIPTION PARTS, FOR
014830      ** THE ABEND TRACE LINE BELOW (TICKET EFT-2198, DLK)
014840       01  WS-MERGED-DESC-TRACE REDEFINES WS-MERGED-DESCRIPTION
014850                                       PIC X(57).
014900
015000      ** PASS 2 GROUP BUFFER - ALL ROWS FOR ONE CHK-NBR AT A TIME
015100       01  WS-GROUP-TABLE.
015200           05  WS-GROUP-ROWS OCCURS 50 TIMES INDEXED BY GRP-IDX.
015300               10  GRP-FULL-REC         PIC X(400).
015400               10  GRP-ROW-VIEW REDEFINES GRP-FULL-REC.
015500                   15  GRP-FILE-NAME    PIC X(60).
015600                   15  GRP-CHK-NBR      PIC X(20).
015700                   15  GRP-PAT-NAME     PIC X(30).
015800                   15  GRP-ENC-NBR      PIC X(12).
015900                   15  GRP-CLM-STS-COD  PIC X(20).
016000                   15  GRP-CLM-NBR      PIC X(16).
016100                   15  GRP-SVC-DATE     PIC X(10).
016200                   15  GRP-CPT4         PIC X(05).
016300                   15  GRP-BILL-AMT     PIC X(10).
016400                   15  GRP-PD-AMT       PIC X(10).
016500                   15  GRP-ADJ-AMT      PIC X(10).
016600                   15  GRP-REASON-CD    PIC X(10).
016700                   15  GRP-REMARK-CODES PIC X(10).
016800                   15  GRP-POL-NBR      PIC X(15).
016900                   15  GRP-DESCRIPTION  PIC X(80).
017000                   15  GRP-POSTING-STS  PIC X(12).
017100                   15  FILLER           PIC X(50).
017200               10  GRP-ROW-TYPE-SW      PIC X(01).
017300                   88  GRP-IS-L6-PLA    VALUE "L".
017400                   88  GRP-IS-INTEREST  VALUE "I".
017500               10  GRP-DELETE-SW        PIC X(01).
017600                   88  GRP-ROW-DELETED  VALUE "Y".
017700
017800       COPY ABENDREC.
017900
018000       77  ZERO-VAL                     PIC 9 VALUE ZERO.
018100       77  ONE-VAL                      PIC 9 VALUE 1.
018200
018300       PROCEDURE DIVISION.
018400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018500           PERFORM 100-MAINLINE THRU 100-EXIT
018600                   UNTIL NOT MORE-RECS-TO-READ.
018700           PERFORM 900-CLEANUP THRU 900-EXIT.
018800           MOVE ZERO TO RETURN-CODE.
018900           GOBACK.
019000
019100       000-HOUSEKEEPING.
019200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019300           DISPLAY "******** BEGIN JOB EFTSCRB ********".
019400           OPEN INPUT  CMBNDET.
019500           OPEN OUTPUT SCRBDET.
019600           OPEN OUTPUT SYSOUT.
019700           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019800           MOVE ZERO TO WS-GROUP-COUNT.
019900           PERFORM 810-READ-CMBNDET THRU 810-EXIT.
020000       000-EXIT.
020100           EXIT.
020200
020300      ** READS ONE SURVIVING (PASS 1 GOOD) ROW AT A TIME AND FEEDS THE
020400      ** PASS 2 CHK-NBR GROUP BUFFER.
020500       100-MAINLINE.
020600           MOVE "100-MAINLINE" TO PARA-NAME.
020700           IF WS-GROUP-COUNT > ZERO
020800              AND RD-CHK-NBR NOT = GRP-CHK-NBR(1)
020900               PERFORM 400-PROCESS-GROUP THRU 400-EXIT.
021000
021100           IF WS-GROUP-COUNT = 50
021200               MOVE "100-MAINLINE" TO PARA-NAME
021300               MOVE "GROUP TABLE OVERFLOW" TO ABEND-REASON
021400               MOVE "50" TO EXPECTED-VAL
021500               MOVE RD-CHK-NBR TO ACTUAL-VAL
021600               GO TO 1000-ABEND-RTN.
021700
021800           ADD 1 TO WS-GROUP-COUNT.
021900           MOVE REMIT-DETAIL-REC TO GRP-FULL-REC(WS-GROUP-COUNT).
022000           MOVE SPACE TO GRP-ROW-TYPE-SW(WS-GROUP-COUNT)
022100                         GRP-DELETE-SW(WS-GROUP-COUNT).
022200           IF RD-DESCRIPTION(1:16) = "Interest payment"
022300               MOVE "I" TO GRP-ROW-TYPE-SW(WS-GROUP-COUNT)
022400           ELSE
022500               IF RD-DESCRIPTION(1:25) = "Provider Level Adjustment"
022600                   MOVE ZERO TO WS-L6-COUNT
022700                   INSPECT RD-DESCRIPTION TALLYING WS-L6-COUNT
022800                           FOR ALL "L6"
022900                   IF WS-L6-COUNT > ZERO
023000                       MOVE "L" TO GRP-ROW-TYPE-SW(WS-GROUP-COUNT)
023100                   END-IF
023200               END-IF
023300           END-IF.
023400
023500           PERFORM 810-READ-CMBNDET THRU 810-EXIT.
023800       100-EXIT.
023900           EXIT.
024000
024900      ** RETURNS A VALID AMOUNT (ZERO WHEN THE TEXT WON'T PARSE, PER
025000      ** THE SHOP'S AMOUNT HANDLING RULE) FOR A REMIT-DETAIL-REC AMOUNT
025100      ** FIELD.
025200       350-PARSE-BILL-AMT.
025300           MOVE RD-BILL-AMT TO AP-TEXT-IN.
025400           CALL "AMTPARS" USING AP-TEXT-IN, AP-VALUE-OUT, AP-VALID-SW.
025500           MOVE AP-VALUE-OUT TO WS-BILL-AMT-VALUE.
025600       350-EXIT.
025700           EXIT.
025800
025900       360-PARSE-PD-AMT.
026000           MOVE RD-PD-AMT TO AP-TEXT-IN.
026100           CALL "AMTPARS" USING AP-TEXT-IN, AP-VALUE-OUT, AP-VALID-SW.
026200           MOVE AP-VALUE-OUT TO WS-PD-AMT-VALUE.
026300       360-EXIT.
026400           EXIT.
026500
026600      ** PASS 2 - CHK-NBR CONTROL BREAK.  DECIDES WHETHER THE GROUP'S
026700      ** INTEREST ROWS FOLD INTO ITS L6 PLA ROW, THEN WRITES EVERY
026800      ** SURVIVING ROW OF THE GROUP AND EMPTIES THE BUFFER.
026900       400-PROCESS-GROUP.
027000           MOVE "400-PROCESS-GROUP" TO PARA-NAME.
027100           MOVE ZERO TO WS-L6-COUNT WS-INTEREST-COUNT.
027200           MOVE ZERO TO WS-L6-ROW-SUB WS-FIRST-INT-ROW-SUB.
027300           PERFORM 410-COUNT-GROUP-ROWS THRU 410-EXIT
027400                   VARYING GRP-IDX FROM 1 BY 1
027500                   UNTIL GRP-IDX > WS-GROUP-COUNT.
027600
027700           MOVE "N" TO WS-MERGE-OK-SW.
027800           IF WS-L6-COUNT = 1 AND WS-INTEREST-COUNT > ZERO
027900               PERFORM 420-TEST-AMOUNTS-FOOT THRU 420-EXIT.
028000
028100           IF MERGE-CAN-PROCEED
028200               PERFORM 430-MERGE-INTEREST-INTO-PLA THRU 430-EXIT.
028300
028400           PERFORM 440-WRITE-GROUP-ROWS THRU 440-EXIT
028500                   VARYING GRP-IDX FROM 1 BY 1
028600                   UNTIL GRP-IDX > WS-GROUP-COUNT.
028700           MOVE ZERO TO WS-GROUP-COUNT.
028800       400-EXIT.
028900           EXIT.
029000
029100       410-COUNT-GROUP-ROWS.
029200           IF GRP-IS-L6-PLA(GRP-IDX)
029300               ADD 1 TO WS-L6-COUNT
029400               MOVE GRP-IDX TO WS-L6-ROW-SUB
029500           END-IF.
029600           IF GRP-IS-INTEREST(GRP-IDX)
029700               ADD 1 TO WS-INTEREST-COUNT
029800               IF WS-FIRST-INT-ROW-SUB = ZERO
029900                   MOVE GRP-IDX TO WS-FIRST-INT-ROW-SUB
030000               END-IF
030100           END-IF.
030200       410-EXIT.
030300           EXIT.
030400
030500      ** EXTRACTS THE L6 ROW'S DOLLAR AMOUNT AND FOOTS THE INTEREST
030600      ** ROWS' DOLLAR AMOUNTS AGAINST IT - BOTH VIA PLAAMT, WHICH LIFTS
030700      ** THE TEXT AFTER THE DESCRIPTION'S FIRST "$".
030800       420-TEST-AMOUNTS-FOOT.
030900           MOVE ZERO TO WS-INTEREST-TOTAL.
031000           MOVE GRP-DESCRIPTION(WS-L6-ROW-SUB) TO PA-TEXT-IN.
031100           CALL "PLAAMT" USING PA-TEXT-IN, PA-AMT-TEXT-OUT,
031200                PA-AMT-VALUE-OUT, PA-VALID-SW.
031300           IF NOT PA-IS-VALID
031400               GO TO 420-EXIT
031450           END-IF.
031500           MOVE PA-AMT-VALUE-OUT TO WS-L6-AMT-VALUE.
031550           MOVE "Y" TO WS-MERGE-OK-SW.
031600
031700           PERFORM 425-FOOT-ONE-INTEREST-ROW THRU 425-EXIT
031800                   VARYING GRP-IDX FROM 1 BY 1
031900                   UNTIL GRP-IDX > WS-GROUP-COUNT
032000                   OR NOT MERGE-CAN-PROCEED.
032100
032200           IF MERGE-CAN-PROCEED
032300              AND WS-INTEREST-TOTAL NOT = WS-L6-AMT-VALUE
032400               MOVE "N" TO WS-MERGE-OK-SW.
032500       420-EXIT.
032600           EXIT.
032700
032800       425-FOOT-ONE-INTEREST-ROW.
032900           IF GRP-IS-INTEREST(GRP-IDX)
033000               MOVE GRP-DESCRIPTION(GRP-IDX) TO PA-TEXT-IN
033100               CALL "PLAAMT" USING PA-TEXT-IN, PA-AMT-TEXT-OUT,
033200                    PA-AMT-VALUE-OUT, PA-VALID-SW
033300               IF PA-IS-VALID
033400                   ADD PA-AMT-VALUE-OUT TO WS-INTEREST-TOTAL
033450                   MOVE "Y" TO WS-MERGE-OK-SW
033500               ELSE
033600                   MOVE "N" TO WS-MERGE-OK-SW
033700               END-IF
033800           ELSE
033900               MOVE "Y" TO WS-MERGE-OK-SW
034000           END-IF.
034100       425-EXIT.
034200           EXIT.
034300
034400      ** COPIES PAT-NAME/CLM-STS-COD FROM THE FIRST INTEREST ROW, FINDS
034500      ** THE FIRST OTHER ROW OF THE GROUP CARRYING A USABLE ENC-NBR AND
034600      ** POL-NBR, AND REWRITES THE PLA ROW'S DESCRIPTION.  THE INTEREST
034700      ** ROWS ARE THEN FLAGGED DELETED.
034800       430-MERGE-INTEREST-INTO-PLA.
034900           MOVE "430-MERGE-INTEREST-INTO-PLA" TO PARA-NAME.
035000           MOVE GRP-PAT-NAME(WS-FIRST-INT-ROW-SUB)
035100               TO GRP-PAT-NAME(WS-L6-ROW-SUB).
035200           MOVE GRP-CLM-STS-COD(WS-FIRST-INT-ROW-SUB)
035300               TO GRP-CLM-STS-COD(WS-L6-ROW-SUB).
035400
035500           MOVE ZERO TO WS-DONOR-ROW-SUB.
035600           PERFORM 435-FIND-DONOR-ROW THRU 435-EXIT
035700                   VARYING GRP-IDX FROM 1 BY 1
035800                   UNTIL GRP-IDX > WS-GROUP-COUNT
035900                   OR WS-DONOR-ROW-SUB NOT = ZERO.
036000
036100           MOVE SPACES TO WS-MRG-ENC-NBR WS-MRG-POL-NBR.
036200           IF WS-DONOR-ROW-SUB NOT = ZERO
036300               MOVE GRP-ENC-NBR(WS-DONOR-ROW-SUB) TO
036400                   GRP-ENC-NBR(WS-L6-ROW-SUB) WS-MRG-ENC-NBR
036500               MOVE GRP-POL-NBR(WS-DONOR-ROW-SUB) TO
036600                   GRP-POL-NBR(WS-L6-ROW-SUB) WS-MRG-POL-NBR
036700           END-IF.
036800
036900           MOVE GRP-CLM-STS-COD(WS-L6-ROW-SUB) TO WS-MRG-CLM-STS-COD.
037000           MOVE PA-AMT-TEXT-OUT TO WS-MRG-AMT-TEXT.
037300           STRING "L6^Enc: "       DELIMITED BY SIZE
037400                  WS-MRG-ENC-NBR   DELIMITED BY SIZE
037500                  "|Status: "      DELIMITED BY SIZE
037600                  WS-MRG-CLM-STS-COD DELIMITED BY SIZE
037700                  "|Pol Nbr: "     DELIMITED BY SIZE
037800                  WS-MRG-POL-NBR   DELIMITED BY SIZE
037900                  "|Amt: "         DELIMITED BY SIZE
038000                  WS-MRG-AMT-TEXT  DELIMITED BY SIZE
038100             INTO GRP-DESCRIPTION(WS-L6-ROW-SUB).
038200           ADD 1 TO WS-PLA-ROWS-UPDATED.
038300
038400           PERFORM 438-DELETE-INTEREST-ROW THRU 438-EXIT
038500                   VARYING GRP-IDX FROM 1 BY 1
038600                   UNTIL GRP-IDX > WS-GROUP-COUNT.
038700       430-EXIT.
038800           EXIT.
038900
039000       435-FIND-DONOR-ROW.
039100           IF GRP-IDX NOT = WS-L6-ROW-SUB
039200              AND GRP-PAT-NAME(GRP-IDX) = GRP-PAT-NAME(WS-L6-ROW-SUB)
039300              AND GRP-CLM-STS-COD(GRP-IDX) =
039400                  GRP-CLM-STS-COD(WS-L6-ROW-SUB)
039500              AND GRP-ENC-NBR(GRP-IDX) NOT = SPACES
039600              AND GRP-POL-NBR(GRP-IDX) NOT = SPACES
039700               MOVE GRP-IDX TO WS-DONOR-ROW-SUB.
039800       435-EXIT.
039900           EXIT.
040000
040100       438-DELETE-INTEREST-ROW.
040200           IF GRP-IS-INTEREST(GRP-IDX)
040300               MOVE "Y" TO GRP-DELETE-SW(GRP-IDX)
040400               ADD 1 TO WS-INTEREST-ROWS-REMOVED
040500           END-IF.
040600       438-EXIT.
040700           EXIT.
040800
040900       440-WRITE-GROUP-ROWS.
041000           IF NOT GRP-ROW-DELETED(GRP-IDX)
041100               MOVE GRP-FULL-REC(GRP-IDX) TO SCRBDET-REC
041200               WRITE SCRBDET-REC
041300               ADD 1 TO WS-ROWS-WRITTEN
041400           END-IF.
041500       440-EXIT.
041600           EXIT.
041700
041800      ** READS ONE COMBINED-DETAIL ROW, APPLIES THE PASS 1 BAD-ROW
041900      ** TEST, AND LOOPS BACK FOR ANOTHER ON A DROP - THE CALLER NEVER
042000      ** SEES A DROPPED ROW.
042100       810-READ-CMBNDET.
042200           READ CMBNDET INTO REMIT-DETAIL-REC
042300               AT END
042400               MOVE "N" TO WS-MORE-RECS-SW
042500               GO TO 810-EXIT
042600           END-READ.
042700           ADD 1 TO WS-ROWS-READ.
042800
042900           PERFORM 350-PARSE-BILL-AMT THRU 350-EXIT.
043000           PERFORM 360-PARSE-PD-AMT THRU 360-EXIT.
043100
043200           IF (RD-ENC-NBR NOT = SPACES
043300                AND WS-BILL-AMT-VALUE = ZERO
043400                AND WS-PD-AMT-VALUE = ZERO
043500                AND RD-REASON-CD = SPACES)
043600             OR (RD-ENC-NBR = SPACES
043700                AND RD-DESCRIPTION = "Encounter not found."
043800                AND WS-BILL-AMT-VALUE = ZERO
043900                AND WS-PD-AMT-VALUE = ZERO)
044000             OR (RD-DESCRIPTION = "Encounter payer not found"
044100                AND RD-SVC-DATE = SPACES
044200                AND RD-REASON-CD = SPACES)
044300               ADD 1 TO WS-ROWS-DROPPED-PASS1
044400               GO TO 810-READ-CMBNDET
044500           END-IF.
044600       810-EXIT.
044700           EXIT.
044800
044900       900-CLEANUP.
045000           MOVE "900-CLEANUP" TO PARA-NAME.
045100           IF WS-GROUP-COUNT > ZERO
045200               PERFORM 400-PROCESS-GROUP THRU 400-EXIT.
045300           DISPLAY "EFTSCRB ROWS READ        = " WS-ROWS-READ.
045400           DISPLAY "EFTSCRB ROWS DROPPED P1   = " WS-ROWS-DROPPED-PASS1.
045500           DISPLAY "EFTSCRB INTEREST REMOVED  = " WS-INTEREST-ROWS-REMOVED.
045600           DISPLAY "EFTSCRB PLA ROWS UPDATED  = " WS-PLA-ROWS-UPDATED.
045700           DISPLAY "EFTSCRB ROWS WRITTEN      = " WS-ROWS-WRITTEN.
045710           OPEN OUTPUT SCRTOT.
045720           MOVE WS-ROWS-DROPPED-PASS1    TO ST-ROWS-DROPPED-PASS1.
045730           MOVE WS-INTEREST-ROWS-REMOVED TO ST-INTEREST-ROWS-REMOVED.
045740           MOVE WS-PLA-ROWS-UPDATED      TO ST-PLA-ROWS-UPDATED.
045750           MOVE SCRBTOT-REC TO SCRTOT-REC.
045760           WRITE SCRTOT-REC.
045800           CLOSE CMBNDET SCRBDET SCRTOT SYSOUT.
045900       900-EXIT.
046000           EXIT.
046100
046200       1000-ABEND-RTN.
046300           MOVE ABEND-REC TO SYSOUT-REC.
046400           WRITE SYSOUT-REC.
046500           DISPLAY "** EFTSCRB ABEND - " ABEND-REASON UPON CONSOLE.
046520           DISPLAY "** EFTSCRB ABEND - MERGED DESC IN PROGRESS: "
046530                   WS-MERGED-DESC-TRACE UPON CONSOLE.
046540           MOVE ZERO TO WS-AMT-GRAND-TOTAL.
046550           PERFORM 1005-ADD-ONE-AMOUNT THRU 1005-EXIT
046560               VARYING WS-AMT-SUM-SUB FROM 1 BY 1
046570               UNTIL WS-AMT-SUM-SUB > 4.
046580           DISPLAY "** EFTSCRB ABEND - AMOUNT CONTROL TOTAL: "
046590                   WS-AMT-GRAND-TOTAL UPON CONSOLE.
046600           DIVIDE ZERO-VAL INTO ONE-VAL.
046610
046620       1005-ADD-ONE-AMOUNT.
046630           ADD WS-AMOUNT-VALUES(WS-AMT-SUM-SUB) TO WS-AMT-GRAND-TOTAL.
046640       1005-EXIT.
046650           EXIT.
