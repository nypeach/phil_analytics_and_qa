000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  EFTENRCH.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/02/08.
000700       DATE-COMPILED. 04/02/08.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM ADDS THE PAYER-FOLDER, EFT-NUM AND
001300      *          PRACTICE-ID FIELDS TO EVERY SCRUBBED DETAIL ROW.
001400      *          WS-ID AND THE CLEARINGHOUSE WAYSTAR-ID COME OUT OF THE
001500      *          SOURCE FILE NAME CARRIED ON THE ROW ITSELF; APP-ID AND
001600      *          THE PAYER FOLDER NAME COME FROM TWO LOOKUP TABLES BUILT
001700      *          AT THE TOP OF THE RUN.
001800      *
001900      *          LOOKUP FILE 1             -   PRACMAP
002000      *
002100      *          LOOKUP FILE 2             -   PAYRMAP
002200      *
002300      *          INPUT FILE                -   SCRBDET
002400      *
002500      *          OUTPUT FILE PRODUCED      -   CLNDET
002600      *
002700      *          DUMP FILE                 -   SYSOUT
002800      *
002900      ******************************************************************
003000      *    04/02/08  DLK  ORIGINAL (TICKET EFT-0118)
003100      *    06/06/13  DLK  RAISE BOTH LOOKUP TABLES FROM 200 TO 500 ROWS
003200      *                   (TICKET EFT-1644)
003300      *    11/17/16  TPW  ADD THE ZELIS 9-DIGIT/LEADING-6-OR-7 TRN RULE,
003400      *                   OVERRIDES THE PAYER MAPPING LOOKUP (TICKET
003500      *                   EFT-2137)
003600      *    07/14/99  RMH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003700      *                   NO CHANGE REQUIRED
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS NEXT-PAGE.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT SYSOUT
004800           ASSIGN TO UT-S-SYSOUT
004900             ORGANIZATION IS SEQUENTIAL.
005000
005100           SELECT PRACMAP-FILE
005200           ASSIGN TO UT-S-PRACMAP
005300             ACCESS MODE IS SEQUENTIAL
005400             FILE STATUS IS PRM-STATUS.
005500
005600           SELECT PAYRMAP-FILE
005700           ASSIGN TO UT-S-PAYRMAP
005800             ACCESS MODE IS SEQUENTIAL
005900             FILE STATUS IS PYM-STATUS.
006000
006100           SELECT SCRBDET
006200           ASSIGN TO UT-S-SCRBDET
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS SCR-STATUS.
006500
006600           SELECT CLNDET
006700           ASSIGN TO UT-S-CLNDET
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS CLN-STATUS.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300       FD  SYSOUT
007400           RECORDING MODE IS F
007500           LABEL RECORDS ARE STANDARD
007600           RECORD CONTAINS 136 CHARACTERS
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS SYSOUT-REC.
007900       01  SYSOUT-REC                   PIC X(136).
008000
008100      ** QSAM FILE - PRACTICE MAPPING, LOADED ONCE AT STARTUP
008200       FD  PRACMAP-FILE
008300           RECORDING MODE IS F
008400           LABEL RECORDS ARE STANDARD
008500           RECORD CONTAINS 28 CHARACTERS
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS PRACMAP-FILE-REC.
008800       01  PRACMAP-FILE-REC             PIC X(28).
008900
009000      ** QSAM FILE - PAYER MAPPING, LOADED ONCE AT STARTUP
009100       FD  PAYRMAP-FILE
009200           RECORDING MODE IS F
009300           LABEL RECORDS ARE STANDARD
009400           RECORD CONTAINS 68 CHARACTERS
009500           BLOCK CONTAINS 0 RECORDS
009600           DATA RECORD IS PAYRMAP-FILE-REC.
009700       01  PAYRMAP-FILE-REC             PIC X(68).
009800
009900      ** QSAM FILE - SCRUBBER'S OUTPUT
010000       FD  SCRBDET
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 400 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS SCRBDET-REC.
010600       01  SCRBDET-REC                  PIC X(400).
010700
010800      ** QSAM FILE - CLEANED DETAIL, GROUPER/CLASSIFIER'S INPUT
010900       FD  CLNDET
011000           RECORDING MODE IS F
011100           LABEL RECORDS ARE STANDARD
011200           RECORD CONTAINS 400 CHARACTERS
011300           BLOCK CONTAINS 0 RECORDS
011400           DATA RECORD IS CLNDET-REC.
011500       01  CLNDET-REC                   PIC X(400).
011600
011700       WORKING-STORAGE SECTION.
011800
011900       01  FILE-STATUS-CODES.
012000           05  PRM-STATUS               PIC X(02).
012100               88  PRM-AT-EOF           VALUE "10".
012200           05  PYM-STATUS               PIC X(02).
012300               88  PYM-AT-EOF           VALUE "10".
012400           05  SCR-STATUS               PIC X(02).
012500               88  SCR-OK               VALUE "00".
012600               88  SCR-AT-EOF           VALUE "10".
012700           05  CLN-STATUS               PIC X(02).
012800               88  CLN-OK               VALUE "00".
012900
013000      ** QSAM FILE - WORKING COPY OF THE SCRUBBED DETAIL RECORD
013100       COPY REMITDET.
013200
013300      ** IN-CORE LOOKUP TABLES
013400       COPY PRACMAP.
013500       COPY PAYRMAP.
013600
013700       01  FLAGS-AND-SWITCHES.
013800           05  WS-MORE-RECS-SW          PIC X(01) VALUE "Y".
013900               88  MORE-RECS-TO-READ    VALUE "Y".
014000           05  WS-PRACMAP-MORE-SW       PIC X(01) VALUE "Y".
014100               88  MORE-PRACMAP-RECS    VALUE "Y".
014200           05  WS-PAYRMAP-MORE-SW       PIC X(01) VALUE "Y".
014300               88  MORE-PAYRMAP-RECS    VALUE "Y".
014310           05  WS-TXN-SWITCH-GROUP.
014320               10  WS-APPID-FOUND-SW    PIC X(01).
014330                   88  APPID-WAS-FOUND  VALUE "Y".
014340               10  WS-ZELIS-SW          PIC X(01).
014350                   88  TRN-IS-ZELIS     VALUE "Y".
014360      ** TWO-BYTE VIEW OF THE APPID-FOUND/ZELIS SWITCHES, ADDED TO THE
014370      ** ABEND TRACE LINE BELOW (TICKET EFT-0118, DLK)
014380           05  WS-TXN-SWITCH-TRACE REDEFINES WS-TXN-SWITCH-GROUP
014390                                       PIC X(02).
014800
014900       01  COUNTERS-IDXS-AND-ACCUMULATORS.
015000           05  WS-ROWS-READ             PIC S9(9) COMP.
015100           05  WS-ROWS-WRITTEN          PIC S9(9) COMP.
015200           05  WS-UNDERSCORE-COUNT      PIC 9(02) COMP.
015300           05  WS-APPID-LEN             PIC 9(02) COMP.
015400           05  WS-FOLDER-USED           PIC 9(02) COMP.
015500           05  WS-FLD-IDX               PIC 9(02) COMP.
015600
016000       01  WS-FILENAME-PARTS.
016100           05  WS-WS-ID                 PIC X(10).
016200           05  WS-WAYSTAR-ID            PIC X(10).
016300           05  WS-REST-OF-NAME          PIC X(40).
016310      ** ONE 60-BYTE VIEW OF THE UNSTRUNG FILE-NAME PARTS, FOR THE
016320      ** TABLE-OVERFLOW ABEND TRACE BELOW (TICKET EFT-0118, DLK)
016330       01  WS-FILENAME-TRACE REDEFINES WS-FILENAME-PARTS
016340                                       PIC X(60).
016400
016500       01  WS-TRN-FIELDS.
016600           05  WS-TRN                   PIC X(20).
016700           05  WS-TRN-9-VIEW REDEFINES WS-TRN.
016800               10  WS-TRN-1ST-9         PIC X(09).
016900               10  WS-TRN-REMAINDER     PIC X(11).
017000
017100      ** FOLDER-NAME HISTOGRAM - "ACCUMULATE COUNTS PER PAYER-FOLDER
017200      ** VALUE"
017300       01  WS-FOLDER-HISTOGRAM.
017400           05  WS-FOLDER-ROWS OCCURS 50 TIMES INDEXED BY FLD-IDX.
017500               10  FLD-NAME             PIC X(20).
017600               10  FLD-COUNT            PIC 9(07) COMP.
017700
017800       COPY ABENDREC.
017900
018000       77  ZERO-VAL                     PIC 9 VALUE ZERO.
018100       77  ONE-VAL                      PIC 9 VALUE 1.
018200
018300       PROCEDURE DIVISION.
018400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018500           PERFORM 050-LOAD-PRACMAP-TABLE THRU 050-EXIT
018600                   VARYING PRAC-IDX FROM 1 BY 1
018700                   UNTIL NOT MORE-PRACMAP-RECS.
018800           PERFORM 060-LOAD-PAYRMAP-TABLE THRU 060-EXIT
018900                   VARYING PAYR-IDX FROM 1 BY 1
019000                   UNTIL NOT MORE-PAYRMAP-RECS.
019100           PERFORM 100-MAINLINE THRU 100-EXIT
019200                   UNTIL NOT MORE-RECS-TO-READ.
019300           PERFORM 900-CLEANUP THRU 900-EXIT.
019400           MOVE ZERO TO RETURN-CODE.
019500           GOBACK.
019600
019700       000-HOUSEKEEPING.
019800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900           DISPLAY "******** BEGIN JOB EFTENRCH ********".
020000           OPEN INPUT  PRACMAP-FILE, PAYRMAP-FILE, SCRBDET.
020100           OPEN OUTPUT CLNDET, SYSOUT.
020200           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020300           MOVE ZERO TO WS-FOLDER-USED.
020400           PERFORM 810-READ-SCRBDET THRU 810-EXIT.
020500       000-EXIT.
020600           EXIT.
020700
020800      ** LOADS EVERY PRACTICE-MAPPING ROW INTO PRAC-TABLE, KEYED BY
020900      ** WS-ID, SO 200-DERIVE-APPID CAN SEARCH IT FOR EACH DETAIL ROW.
021000       050-LOAD-PRACMAP-TABLE.
021100           MOVE "050-LOAD-PRACMAP-TABLE" TO PARA-NAME.
021200           READ PRACMAP-FILE INTO PRACMAP-REC
021300               AT END
021400               MOVE "N" TO WS-PRACMAP-MORE-SW
021500               SET PRAC-IDX TO PRAC-IDX
021600               GO TO 050-EXIT
021700           END-READ.
021800           IF PRAC-IDX > 500
021900               MOVE "050-LOAD-PRACMAP-TABLE" TO PARA-NAME
022000               MOVE "PRACMAP TABLE OVERFLOW" TO ABEND-REASON
022100               MOVE "500" TO EXPECTED-VAL
022200               GO TO 1000-ABEND-RTN.
022300           MOVE PM-WS-ID  TO PT-WS-ID(PRAC-IDX).
022400           MOVE PM-APP-ID TO PT-APP-ID(PRAC-IDX).
022500       050-EXIT.
022600           EXIT.
022700
022800      ** LOADS EVERY PAYER-MAPPING ROW INTO PAYR-TABLE IN FILE ORDER SO
022900      ** THE "FIRST MATCH WINS" RULE HOLDS WHEN 300-DERIVE-PAYER-FOLDER
023000      ** SEARCHES IT.
023100       060-LOAD-PAYRMAP-TABLE.
023200           MOVE "060-LOAD-PAYRMAP-TABLE" TO PARA-NAME.
023300           READ PAYRMAP-FILE INTO PAYRMAP-REC
023400               AT END
023500               MOVE "N" TO WS-PAYRMAP-MORE-SW
023600               SET PAYR-IDX TO PAYR-IDX
023700               GO TO 060-EXIT
023800           END-READ.
023900           IF PAYR-IDX > 500
024000               MOVE "060-LOAD-PAYRMAP-TABLE" TO PARA-NAME
024100               MOVE "PAYRMAP TABLE OVERFLOW" TO ABEND-REASON
024200               MOVE "500" TO EXPECTED-VAL
024300               GO TO 1000-ABEND-RTN.
024400           MOVE PY-WAYSTAR-ID   TO PY-T-WAYSTAR-ID(PAYR-IDX).
024500           MOVE PY-PAYER-FOLDER TO PY-T-PAYER-FOLDER(PAYR-IDX).
024600       060-EXIT.
024700           EXIT.
024800
024900       100-MAINLINE.
025000           MOVE "100-MAINLINE" TO PARA-NAME.
025100           PERFORM 200-SPLIT-FILE-NAME THRU 200-EXIT.
025200           PERFORM 250-DERIVE-APPID THRU 250-EXIT.
025300           PERFORM 260-DERIVE-TRN THRU 260-EXIT.
025400           PERFORM 300-DERIVE-PAYER-FOLDER THRU 300-EXIT.
025500
025600           MOVE WS-TRN      TO RD-EFT-NUM.
025700           MOVE WS-WS-ID    TO RD-PRACTICE-ID.
025800
025900           MOVE REMIT-DETAIL-REC TO CLNDET-REC.
026000           WRITE CLNDET-REC.
026100           ADD 1 TO WS-ROWS-WRITTEN.
026200           PERFORM 350-TALLY-FOLDER THRU 350-EXIT.
026300
026400           PERFORM 810-READ-SCRBDET THRU 810-EXIT.
026500       100-EXIT.
026600           EXIT.
026700
026800      ** WS-ID IS FILE-NAME PART 1, WAYSTAR-ID IS PART 2 - BOTH BLANK
026900      ** WHEN THE NAME HAS FEWER THAN TWO UNDERSCORE-DELIMITED PARTS.
027000       200-SPLIT-FILE-NAME.
027100           MOVE SPACES TO WS-WS-ID WS-WAYSTAR-ID WS-REST-OF-NAME.
027200           MOVE ZERO   TO WS-UNDERSCORE-COUNT.
027300           INSPECT RD-FILE-NAME TALLYING WS-UNDERSCORE-COUNT
027400                   FOR ALL "_".
027500           IF WS-UNDERSCORE-COUNT > ZERO
027600               UNSTRING RD-FILE-NAME DELIMITED BY "_"
027700                   INTO WS-WS-ID, WS-WAYSTAR-ID, WS-REST-OF-NAME
027800           END-IF.
027900       200-EXIT.
028000           EXIT.
028100
028200      ** APP-ID = PRACTICE-MAPPING LOOKUP OF WS-ID, BLANK IF ABSENT.
028300       250-DERIVE-APPID.
028400           MOVE SPACES TO PM-APP-ID.
028500           MOVE "N" TO WS-APPID-FOUND-SW.
028600           SET PRAC-IDX TO 1.
028700           SEARCH PRAC-TABLE-ROWS
028800               AT END
028900                   CONTINUE
029000               WHEN PT-WS-ID(PRAC-IDX) = WS-WS-ID
029100                   MOVE PT-APP-ID(PRAC-IDX) TO PM-APP-ID
029200                   MOVE "Y" TO WS-APPID-FOUND-SW
029300           END-SEARCH.
029400       250-EXIT.
029500           EXIT.
029600
029700      ** TRN = CHK-NBR WITH THE APP-ID PREFIX REMOVED ON AN EXACT
029800      ** MATCH ONLY - THE APP-ID'S TRAILING PAD SPACES ARE TRIMMED
029900      ** FIRST BY SCANNING BACKWARD FOR ITS LAST NON-BLANK CHARACTER.
030000       260-DERIVE-TRN.
030100           MOVE RD-CHK-NBR TO WS-TRN.
030200           IF NOT APPID-WAS-FOUND
030300               GO TO 260-EXIT.
030400
030500           MOVE ZERO TO WS-APPID-LEN.
030600           PERFORM 265-FIND-APPID-LENGTH THRU 265-EXIT
030700                   VARYING WS-APPID-LEN FROM 10 BY -1
030800                   UNTIL WS-APPID-LEN = ZERO
030900                   OR PM-APP-ID(WS-APPID-LEN:1) NOT = SPACE.
031000
031100           IF WS-APPID-LEN > ZERO
031200              AND RD-CHK-NBR(1:WS-APPID-LEN) = PM-APP-ID(1:WS-APPID-LEN)
031300               MOVE RD-CHK-NBR(WS-APPID-LEN + 1:) TO WS-TRN
031400           END-IF.
031500       260-EXIT.
031600           EXIT.
031700
031800       265-FIND-APPID-LENGTH.
031900      *    NO WORK TO DO - THE VARYING CLAUSE DOES THE SCAN
032000       265-EXIT.
032100           EXIT.
032200
032300      ** A TRN OF EXACTLY 9 DIGITS BEGINNING WITH "6" OR "7" FORCES
032400      ** PAYER-FOLDER TO "ZELIS", OVERRIDING THE MAPPING LOOKUP.
032500       300-DERIVE-PAYER-FOLDER.
032600           MOVE SPACES TO RD-PAYER-FOLDER.
032700           MOVE "N" TO WS-ZELIS-SW.
032800           IF WS-TRN-REMAINDER = SPACES
032900              AND WS-TRN-1ST-9 IS NUMERIC
033000              AND (WS-TRN-1ST-9(1:1) = "6" OR WS-TRN-1ST-9(1:1) = "7")
033100               MOVE "Y" TO WS-ZELIS-SW.
033200
033300           IF TRN-IS-ZELIS
033400               MOVE "Zelis" TO RD-PAYER-FOLDER
033500           ELSE
033600               SET PAYR-IDX TO 1
033700               SEARCH PAYR-TABLE-ROWS
033800                   AT END
033900                       CONTINUE
034000                   WHEN PY-T-WAYSTAR-ID(PAYR-IDX) = WS-WAYSTAR-ID
034100                        AND PY-T-PAYER-FOLDER(PAYR-IDX) NOT = "Zelis"
034200                       MOVE PY-T-PAYER-FOLDER(PAYR-IDX)
034300                           TO RD-PAYER-FOLDER
034400               END-SEARCH
034500           END-IF.
034600       300-EXIT.
034700           EXIT.
034800
034900      ** ADDS ONE TO THIS ROW'S PAYER-FOLDER VALUE IN THE HISTOGRAM,
035000      ** ADDING A NEW ROW THE FIRST TIME A FOLDER NAME IS SEEN.
035100       350-TALLY-FOLDER.
035200           MOVE ZERO TO WS-FLD-IDX.
035300           PERFORM 355-FIND-FOLDER-ROW THRU 355-EXIT
035400                   VARYING FLD-IDX FROM 1 BY 1
035500                   UNTIL FLD-IDX > WS-FOLDER-USED
035600                   OR WS-FLD-IDX NOT = ZERO.
035700
035800           IF WS-FLD-IDX NOT = ZERO
035900               ADD 1 TO FLD-COUNT(WS-FLD-IDX)
036000           ELSE
036100               IF WS-FOLDER-USED < 50
036200                   ADD 1 TO WS-FOLDER-USED
036300                   MOVE RD-PAYER-FOLDER TO FLD-NAME(WS-FOLDER-USED)
036400                   MOVE 1 TO FLD-COUNT(WS-FOLDER-USED)
036500               END-IF
036600           END-IF.
036700       350-EXIT.
036800           EXIT.
036900
037000       355-FIND-FOLDER-ROW.
037100           IF FLD-NAME(FLD-IDX) = RD-PAYER-FOLDER
037200               MOVE FLD-IDX TO WS-FLD-IDX.
037300       355-EXIT.
037400           EXIT.
037500
037600       810-READ-SCRBDET.
037700           READ SCRBDET INTO REMIT-DETAIL-REC
037800               AT END
037900               MOVE "N" TO WS-MORE-RECS-SW
038000               GO TO 810-EXIT
038100           END-READ.
038200           ADD 1 TO WS-ROWS-READ.
038300       810-EXIT.
038400           EXIT.
038500
038600       900-CLEANUP.
038700           MOVE "900-CLEANUP" TO PARA-NAME.
038800           DISPLAY "EFTENRCH ROWS READ    = " WS-ROWS-READ.
038900           DISPLAY "EFTENRCH ROWS WRITTEN = " WS-ROWS-WRITTEN.
039000           PERFORM 950-DISPLAY-FOLDER-ROW THRU 950-EXIT
039100                   VARYING FLD-IDX FROM 1 BY 1
039200                   UNTIL FLD-IDX > WS-FOLDER-USED.
039300           CLOSE PRACMAP-FILE, PAYRMAP-FILE, SCRBDET, CLNDET, SYSOUT.
039400       900-EXIT.
039500           EXIT.
039600
039700       950-DISPLAY-FOLDER-ROW.
039800           DISPLAY "  FOLDER " FLD-NAME(FLD-IDX)
039900                   " COUNT " FLD-COUNT(FLD-IDX).
040000       950-EXIT.
040100           EXIT.
040200
040300       1000-ABEND-RTN.
040400           MOVE ABEND-REC TO SYSOUT-REC.
040500           WRITE SYSOUT-REC.
040600           DISPLAY "** EFTENRCH ABEND - " ABEND-REASON UPON CONSOLE.
040650           DISPLAY "** EFTENRCH ABEND - LAST FILE NAME PARTS: "
040660                   WS-FILENAME-TRACE " SWITCHES=" WS-TXN-SWITCH-TRACE
040670                   UPON CONSOLE.
040700           DIVIDE ZERO-VAL INTO ONE-VAL.
