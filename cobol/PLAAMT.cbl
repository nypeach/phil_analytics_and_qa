000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  PLAAMT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 11/17/16.
000700       DATE-COMPILED. 11/17/16.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *    CALLED UTILITY - PULLS THE SIGNED DOLLAR AMOUNT OUT OF A
001300      *    PLA OR INTEREST-PAYMENT DESCRIPTION LINE (THE TEXT AFTER THE
001400      *    FIRST "$") AND HANDS BACK BOTH THE EXACT TEXT THAT WAS FOUND
001500      *    (EFTSCRB NEEDS IT VERBATIM FOR THE REWRITTEN PLA DESCRIPTION)
001600      *    AND THE PARSED VALUE, VIA A CALL TO AMTPARS.
001700      *
001800      *    11/17/16  TPW  ORIGINAL - REPLACES THE OLD CLCLBCST COST
001900      *                   CALCULATOR, NO LONGER CALLED BY ANYTHING
002000      *                   (TICKET EFT-2137)
002100      *    12/02/16  TPW  STOP THE SCAN ON THE FIRST BLANK AS WELL AS
002200      *                   THE FIRST NON-AMOUNT CHARACTER - A TRAILING
002300      *                   WORD WAS LEAKING INTO THE AMOUNT TEXT
002400      *                   (TICKET EFT-2151)
002500      ******************************************************************
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS NEXT-PAGE.
003200       INPUT-OUTPUT SECTION.
003300
003400       DATA DIVISION.
003500       FILE SECTION.
003600
003700       WORKING-STORAGE SECTION.
003800       01  MISC-FIELDS.
003900           05  WS-IDX                  PIC 9(02) COMP.
004000           05  WS-OUT-IDX              PIC 9(02) COMP.
004100           05  WS-DOLLAR-COUNT         PIC 9(02) COMP.
004200           05  WS-DONE-SW              PIC X(01).
004210           05  WS-SPLIT-GROUP.
004220               10  WS-BEFORE-TEXT      PIC X(80).
004230               10  WS-AFTER-TEXT       PIC X(80).
004240      ** ONE 160-BYTE VIEW OF THE DOLLAR-SIGN SPLIT, FOR THE REJECTED-
004250      ** PLA TRACE LINE IN MAINLINE (TICKET EFT-2151, TPW)
004260           05  WS-SPLIT-TRACE REDEFINES WS-SPLIT-GROUP
004270                                       PIC X(160).
004500           05  WS-THIS-CHAR            PIC X(01).
004600           05  FILLER                  PIC X(08).
004700
004800       01  AMTPARS-LINKAGE.
004900           05  AP-TEXT-IN              PIC X(10).
005000           05  AP-VALUE-OUT            PIC S9(07)V99 COMP-3.
005100           05  AP-VALID-SW             PIC X(01).
005200
005300       LINKAGE SECTION.
005400       01  PLA-TEXT-IN                 PIC X(80).
005500       01  PLA-TEXT-IN-VIEW REDEFINES PLA-TEXT-IN.
005600           05  PLA-FIRST-WORD          PIC X(20).
005700           05  FILLER                  PIC X(60).
005800       01  PLA-AMT-TEXT-OUT            PIC X(10).
005810       01  PLA-AMT-TEXT-OUT-VIEW REDEFINES PLA-AMT-TEXT-OUT.
005820           05  PLA-AMT-OUT-SIGN-BYTE   PIC X(01).
005830           05  FILLER                  PIC X(09).
005900       01  PLA-AMT-VALUE-OUT           PIC S9(07)V99 COMP-3.
006000       01  PLA-VALID-SW                PIC X(01).
006100           88  PLA-IS-VALID            VALUE 'Y'.
006200           88  PLA-NOT-VALID           VALUE 'N'.
006300
006400       PROCEDURE DIVISION USING PLA-TEXT-IN, PLA-AMT-TEXT-OUT,
006500                                PLA-AMT-VALUE-OUT, PLA-VALID-SW.
006600
006700       MAINLINE.
006800           PERFORM 000-HOUSEKEEPING.
006900           IF WS-DOLLAR-COUNT = ZERO
007000               MOVE 'N' TO PLA-VALID-SW
007100               GOBACK
007200           END-IF.
007300           PERFORM 200-SCAN-AMOUNT-TEXT THRU 200-EXIT
007400                   VARYING WS-IDX FROM 1 BY 1
007500                   UNTIL WS-IDX > 80 OR WS-DONE-SW = 'Y'.
007600           CALL 'AMTPARS' USING AP-TEXT-IN, AP-VALUE-OUT,
007700                AP-VALID-SW.
007800           MOVE AP-VALUE-OUT TO PLA-AMT-VALUE-OUT.
007900           MOVE AP-VALID-SW  TO PLA-VALID-SW.
007910           IF PLA-NOT-VALID
007920               DISPLAY "PLAAMT REJECTED - " WS-SPLIT-TRACE(1:40)
007930                       " SIGN=" PLA-AMT-OUT-SIGN-BYTE
007940           END-IF.
008000           GOBACK.
008100
008200       000-HOUSEKEEPING.
008300           MOVE SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT AP-TEXT-IN
008400                          PLA-AMT-TEXT-OUT.
008500           MOVE ZERO   TO WS-OUT-IDX PLA-AMT-VALUE-OUT.
008600           MOVE SPACE  TO WS-DONE-SW.
008700           MOVE 'Y'    TO PLA-VALID-SW.
008800           INSPECT PLA-TEXT-IN TALLYING WS-DOLLAR-COUNT
008900                   FOR ALL '$'.
009000           UNSTRING PLA-TEXT-IN DELIMITED BY '$'
009100               INTO WS-BEFORE-TEXT WS-AFTER-TEXT.
009200
009300       200-SCAN-AMOUNT-TEXT.
009400           MOVE WS-AFTER-TEXT(WS-IDX:1) TO WS-THIS-CHAR.
009500           EVALUATE TRUE
009600               WHEN (WS-THIS-CHAR = '-' AND WS-OUT-IDX = ZERO)
009700                    OR WS-THIS-CHAR = '.'
009800                    OR WS-THIS-CHAR IS NUMERIC
009900                   ADD 1 TO WS-OUT-IDX
010000                   MOVE WS-THIS-CHAR TO AP-TEXT-IN(WS-OUT-IDX:1)
010100                   MOVE WS-THIS-CHAR
010200                        TO PLA-AMT-TEXT-OUT(WS-OUT-IDX:1)
010300               WHEN OTHER
010400                   MOVE 'Y' TO WS-DONE-SW
010500           END-EVALUATE.
010600       200-EXIT.
010700           EXIT.
