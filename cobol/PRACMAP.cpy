000100******************************************************************
000200*    COPYBOOK    PRACMAP                                        *
000300*    PRACTICE MAPPING RECORD - CLEARINGHOUSE WS-ID TO PRACTICE   *
000400*    MANAGEMENT APP-ID.  LOADED ENTIRELY INTO THE PRAC-TABLE     *
000500*    OCCURS BELOW BY EFTENRCH'S 050-LOAD-PRACMAP-TABLE PARAGRAPH *
000600*    AND SEARCHED BY WS-ID FOR EVERY DETAIL RECORD.              *
000700*                                                                *
000800*    04/02/08  DLK  ORIGINAL LAYOUT (TICKET EFT-0118)            *
001100*    06/06/13  DLK  RAISE TABLE LIMIT FROM 200 TO 500 PRACTICES  *
001200*                   (TICKET EFT-1644)                           *
001300******************************************************************
001400 01  PRACMAP-REC.
001500     05  PM-WS-ID                PIC X(10).
001600     05  PM-APP-ID                PIC X(10).
001700     05  FILLER                   PIC X(08).
001800
001900 01  PRAC-TABLE.
002000     05  PRAC-TABLE-ROWS OCCURS 500 TIMES
002100                         INDEXED BY PRAC-IDX.
002200         10  PT-WS-ID             PIC X(10).
002300         10  PT-APP-ID            PIC X(10).
