000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  AMTPARS.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 11/17/16.
000700       DATE-COMPILED. 11/17/16.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *    CALLED UTILITY - TURNS ONE OF THE REMITTANCE DETAIL'S TEXT
001300      *    AMOUNT FIELDS (BILL-AMT, PD-AMT, ADJ-AMT, OR A DOLLAR AMOUNT
001400      *    LIFTED OUT OF A PLA/INTEREST DESCRIPTION BY PLAAMT) INTO A
001500      *    SIGNED TWO-DECIMAL WORKING NUMBER.  A FIELD THAT WILL NOT
001600      *    PARSE CLEANLY COMES BACK ZERO WITH THE VALID SWITCH SET "N" -
001700      *    THE CALLER TREATS THAT AS ZERO PER THE SHOP'S AMOUNT
001800      *    HANDLING RULE, IT DOES NOT ABEND.
001900      *
002000      *    11/17/16  TPW  ORIGINAL - REPLACES THE OLD STRLTH STRING
002100      *                   LENGTH UTILITY, NO LONGER CALLED BY ANYTHING
002200      *                   (TICKET EFT-2137)
002300      *    12/02/16  TPW  TRAILING-SPACE GUARD ON THE CHARACTER LOOP -
002400      *                   A BLANK FIELD WAS COMING BACK VALID WITH A
002500      *                   BOGUS NONZERO VALUE (TICKET EFT-2151)
002600      *    01/30/17  DLK  ALLOW A ONE-DIGIT FRACTIONAL PART, SCALED TO
002700      *                   THE NEAREST CENT, FOR HAND-KEYED INTEREST
002800      *                   DESCRIPTIONS (TICKET EFT-2188)
002900      ******************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       SPECIAL-NAMES.
003500           C01 IS NEXT-PAGE.
003600       INPUT-OUTPUT SECTION.
003700
003800       DATA DIVISION.
003900       FILE SECTION.
004000
004100       WORKING-STORAGE SECTION.
004200       01  MISC-FIELDS.
004300           05  WS-IDX                  PIC 9(02) COMP.
004310           05  WS-SWITCH-GROUP.
004320               10  WS-NEG-SW           PIC X(01).
004330               10  WS-SEEN-DOT-SW      PIC X(01).
004340               10  WS-BAD-CHAR-SW      PIC X(01).
004350      ** ONE-SHOT VIEW OF THE THREE PARSE SWITCHES, FOR THE REJECTED-
004360      ** AMOUNT TRACE LINE IN 900-FINISH-UP (TICKET EFT-2151, TPW)
004370           05  WS-SWITCH-TRACE REDEFINES WS-SWITCH-GROUP
004380                                       PIC X(03).
004700           05  WS-DEC-DIGITS           PIC 9(01) COMP.
004800           05  WS-INT-ACCUM            PIC S9(07) COMP-3.
004900           05  WS-DEC-ACCUM            PIC S9(02) COMP-3.
005000           05  WS-THIS-CHAR            PIC X(01).
005100           05  WS-THIS-DIGIT REDEFINES WS-THIS-CHAR
005200                                       PIC 9(01).
005300           05  FILLER                  PIC X(08).
005400
005500       LINKAGE SECTION.
005600       01  AMT-TEXT-IN                 PIC X(10).
005700       01  AMT-TEXT-IN-VIEW REDEFINES AMT-TEXT-IN.
005800           05  AMT-TEXT-SIGN-BYTE      PIC X(01).
005900           05  FILLER                  PIC X(09).
006000       01  AMT-VALUE-OUT               PIC S9(07)V99 COMP-3.
006100       01  AMT-VALID-SW                PIC X(01).
006200           88  AMT-IS-VALID            VALUE 'Y'.
006300           88  AMT-NOT-VALID           VALUE 'N'.
006400
006500       PROCEDURE DIVISION USING AMT-TEXT-IN, AMT-VALUE-OUT,
006600                                AMT-VALID-SW.
006700
006800       MAINLINE.
006900           PERFORM 000-HOUSEKEEPING.
007000           PERFORM 100-PARSE-AMOUNT THRU 100-EXIT
007100                   VARYING WS-IDX FROM 1 BY 1
007200                   UNTIL WS-IDX > 10.
007300           PERFORM 900-FINISH-UP.
007400           GOBACK.
007500
007600       000-HOUSEKEEPING.
007700           MOVE ZERO   TO WS-INT-ACCUM WS-DEC-ACCUM AMT-VALUE-OUT.
007800           MOVE ZERO   TO WS-DEC-DIGITS.
007900           MOVE SPACE  TO WS-NEG-SW WS-SEEN-DOT-SW WS-BAD-CHAR-SW.
008000           MOVE 'Y'    TO AMT-VALID-SW.
008100
008200       100-PARSE-AMOUNT.
008300           MOVE AMT-TEXT-IN(WS-IDX:1) TO WS-THIS-CHAR.
008400           EVALUATE TRUE
008500               WHEN WS-THIS-CHAR = SPACE
008600                   CONTINUE
008700               WHEN WS-THIS-CHAR = '-'
008800                   IF WS-IDX = 1
008900                       MOVE 'Y' TO WS-NEG-SW
009000                   ELSE
009100                       MOVE 'Y' TO WS-BAD-CHAR-SW
009200                   END-IF
009300               WHEN WS-THIS-CHAR = '.'
009400                   IF WS-SEEN-DOT-SW = 'Y'
009500                       MOVE 'Y' TO WS-BAD-CHAR-SW
009600                   ELSE
009700                       MOVE 'Y' TO WS-SEEN-DOT-SW
009800                   END-IF
009900               WHEN WS-THIS-CHAR IS NUMERIC
010000                   IF WS-SEEN-DOT-SW = 'Y'
010100                       ADD 1 TO WS-DEC-DIGITS
010200                       COMPUTE WS-DEC-ACCUM =
010300                           WS-DEC-ACCUM * 10 + WS-THIS-DIGIT
010400                   ELSE
010500                       COMPUTE WS-INT-ACCUM =
010600                           WS-INT-ACCUM * 10 + WS-THIS-DIGIT
010700                   END-IF
010800               WHEN OTHER
010900                   MOVE 'Y' TO WS-BAD-CHAR-SW
011000           END-EVALUATE.
011100       100-EXIT.
011200           EXIT.
011300
011400       900-FINISH-UP.
011500           IF WS-BAD-CHAR-SW = 'Y' OR WS-DEC-DIGITS > 2
011600               MOVE 'N' TO AMT-VALID-SW
011700               MOVE ZERO TO AMT-VALUE-OUT
011710               DISPLAY "AMTPARS REJECTED - " AMT-TEXT-IN
011720                       " SWITCHES=" WS-SWITCH-TRACE
011800           ELSE
011900               IF WS-DEC-DIGITS = 1
012000                   COMPUTE WS-DEC-ACCUM = WS-DEC-ACCUM * 10
012100               END-IF
012200               COMPUTE AMT-VALUE-OUT ROUNDED =
012300                   WS-INT-ACCUM + (WS-DEC-ACCUM / 100)
012400               IF WS-NEG-SW = 'Y'
012500                   COMPUTE AMT-VALUE-OUT = AMT-VALUE-OUT * -1
012600               END-IF
012700           END-IF.
