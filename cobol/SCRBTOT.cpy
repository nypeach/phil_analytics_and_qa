000100******************************************************************
000200*    COPYBOOK    SCRBTOT                                        *
000300*    SCRUBBER BALANCING-TOTALS RECORD - ONE RECORD, WRITTEN BY   *
000400*    EFTSCRB AT END OF RUN, READ BY EFTRPT SO THE BAD-ROW AND    *
000500*    INTEREST/PLA COUNTS CAN APPEAR ON THE FINAL SUMMARY BLOCK   *
000600*    WITHOUT RERUNNING THE SCRUBBER LOGIC.                      *
000700*                                                                *
000800*    09/30/16  TPW  ORIGINAL (TICKET EFT-2209)                  *
000900******************************************************************
001000 01  SCRBTOT-REC.
001100     05  ST-ROWS-DROPPED-PASS1   PIC 9(07).
001200     05  ST-INTEREST-ROWS-REMOVED PIC 9(07).
001300     05  ST-PLA-ROWS-UPDATED     PIC 9(07).
